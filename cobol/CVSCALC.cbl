000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CVSCALC.
000400 AUTHOR. R. M. SOUZA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/87.
000700 DATE-COMPILED. 05/22/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CARDIOVASCULAR RULE UNIT FOR THE CLINICAL CALCULATION
001300*    BATCH (CLNDRIV). THREE INDEPENDENT LITTLE SCORES SHARE
001400*    THIS MODULE BECAUSE THEY ALL COME OFF THE SAME VITALS/
001500*    LABS GROUP OF FIELDS - MEAN ARTERIAL PRESSURE, THE
001600*    CHA2DS2-VASC STROKE-RISK SCORE, AND ALBUMIN-CORRECTED
001700*    SERUM CALCIUM. EACH HAS ITS OWN VALIDATION AND ITS OWN
001800*    ERROR SWITCH BACK TO THE CALLER - ONE CAN FAIL WITHOUT
001900*    TAKING THE OTHER TWO DOWN WITH IT.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    052287  RMS ORIGINAL - MAP ONLY
002400*    062304  RMS ADDED CHA2DS2-VASC PER CARDIOLOGY DEPT
002500*                REQUEST FOR ANTICOAGULATION CHARTING
002600*    011599  KAP Y2K REMEDIATION - N/A, NO DATE FIELDS HERE
002700*    040910  RMS ADDED ALBUMIN-CORRECTED CALCIUM - TICKET
002800*                CLN-0082 (HYPOALBUMINEMIC PATIENTS WERE
002900*                SHOWING FALSE-LOW CALCIUM ON THE FLOOR CHART)
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600 DATA DIVISION.
003700 FILE SECTION.
003800 WORKING-STORAGE SECTION.
003900 01  MISC-WS-FIELDS.
004000     05  WORK-CHADS-SCORE        PIC 9(02) COMP.
004010     05  WORK-CHADS-SCORE-R REDEFINES WORK-CHADS-SCORE
004020                             PIC X(02).
004030     05  WORK-MAP-RAW            PIC 9(03)V9(02) COMP-3.
004040     05  WORK-MAP-RAW-R REDEFINES WORK-MAP-RAW
004050                             PIC X(05).
004060     05  WORK-CA-RAW             PIC 9(02)V9(02) COMP-3.
004070     05  WORK-CA-RAW-R REDEFINES WORK-CA-RAW
004080                             PIC X(04).
004090     05  FILLER                  PIC X(02).
004100
004200 LINKAGE SECTION.
004300 01  CVSCALC-PARM.
004400     05  CVSCALC-SYSTOLIC-BP     PIC 9(03).
004500     05  CVSCALC-DIASTOLIC-BP    PIC 9(03).
004600     05  CVSCALC-AGE-YEARS       PIC 9(03).
004700     05  CVSCALC-SEX             PIC X(01).
004800         88  CVSCALC-SEX-MALE    VALUE "M".
004900         88  CVSCALC-SEX-FEMALE  VALUE "F".
005000     05  CVSCALC-FLAG-CHF        PIC X(01).
005100         88  CVSCALC-CHF-YES     VALUE "Y".
005200     05  CVSCALC-FLAG-HTN        PIC X(01).
005300         88  CVSCALC-HTN-YES     VALUE "Y".
005400     05  CVSCALC-FLAG-DIABETES   PIC X(01).
005500         88  CVSCALC-DIABETES-YES VALUE "Y".
005600     05  CVSCALC-FLAG-VASCULAR   PIC X(01).
005700         88  CVSCALC-VASCULAR-YES VALUE "Y".
005800     05  CVSCALC-FLAG-STROKE-TIA PIC X(01).
005900         88  CVSCALC-STROKE-TIA-YES VALUE "Y".
006000     05  CVSCALC-TOTAL-CALCIUM   PIC 9(02)V9(02).
006100     05  CVSCALC-ALBUMIN         PIC 9(01)V9(02).
006200     05  CVSCALC-MAP-VALUE       PIC 9(03)V9(01).
006300     05  CVSCALC-CHADS-VASC      PIC 9(01).
006400     05  CVSCALC-CORRECTED-CA    PIC 9(02)V9(02).
006500     05  CVSCALC-MAP-ERROR-SW    PIC X(01).
006600         88  CVSCALC-MAP-ERROR   VALUE "Y".
006700     05  CVSCALC-CHADS-ERROR-SW  PIC X(01).
006800         88  CVSCALC-CHADS-ERROR VALUE "Y".
006900     05  CVSCALC-CALCIUM-ERROR-SW PIC X(01).
007000         88  CVSCALC-CALCIUM-ERROR VALUE "Y".
007050     05  FILLER                  PIC X(02).
007100
007200 PROCEDURE DIVISION USING CVSCALC-PARM.
007300     MOVE "N" TO CVSCALC-MAP-ERROR-SW CVSCALC-CHADS-ERROR-SW
007400                 CVSCALC-CALCIUM-ERROR-SW.
007500     MOVE ZERO TO CVSCALC-MAP-VALUE CVSCALC-CHADS-VASC
007600                  CVSCALC-CORRECTED-CA.
007700     IF CVSCALC-DIASTOLIC-BP > 0
007800        AND CVSCALC-SYSTOLIC-BP > 0
007900        AND CVSCALC-DIASTOLIC-BP < CVSCALC-SYSTOLIC-BP
008000         PERFORM 100-COMPUTE-MAP THRU 100-EXIT
008100     ELSE
008200         MOVE "Y" TO CVSCALC-MAP-ERROR-SW.
008300     IF CVSCALC-AGE-YEARS > 0
008400        AND (CVSCALC-SEX-MALE OR CVSCALC-SEX-FEMALE)
008500         PERFORM 200-COMPUTE-CHADS-VASC THRU 200-EXIT
008600     ELSE
008700         MOVE "Y" TO CVSCALC-CHADS-ERROR-SW.
008800     IF CVSCALC-TOTAL-CALCIUM NOT < ZERO
008900        AND CVSCALC-ALBUMIN NOT < ZERO
009000         PERFORM 300-COMPUTE-CORRECTED-CA THRU 300-EXIT
009100     ELSE
009200         MOVE "Y" TO CVSCALC-CALCIUM-ERROR-SW.
009300     GOBACK.
009400
009500 100-COMPUTE-MAP.
009600     COMPUTE WORK-MAP-RAW ROUNDED =
009650         ((2 * CVSCALC-DIASTOLIC-BP) + CVSCALC-SYSTOLIC-BP) / 3.
009700     MOVE WORK-MAP-RAW TO CVSCALC-MAP-VALUE.
009800 100-EXIT.
009900     EXIT.
010000
010100 200-COMPUTE-CHADS-VASC.
010200     MOVE ZERO TO WORK-CHADS-SCORE.
010300     IF CVSCALC-AGE-YEARS NOT < 75
010400         ADD 2 TO WORK-CHADS-SCORE
010500     ELSE IF CVSCALC-AGE-YEARS NOT < 65
010600         ADD 1 TO WORK-CHADS-SCORE.
010700     IF CVSCALC-SEX-FEMALE
010800         ADD 1 TO WORK-CHADS-SCORE.
010900     IF CVSCALC-CHF-YES
011000         ADD 1 TO WORK-CHADS-SCORE.
011100     IF CVSCALC-HTN-YES
011200         ADD 1 TO WORK-CHADS-SCORE.
011300     IF CVSCALC-DIABETES-YES
011400         ADD 1 TO WORK-CHADS-SCORE.
011500     IF CVSCALC-VASCULAR-YES
011600         ADD 1 TO WORK-CHADS-SCORE.
011700     IF CVSCALC-STROKE-TIA-YES
011800         ADD 2 TO WORK-CHADS-SCORE.
011900     IF WORK-CHADS-SCORE > 9
012000         MOVE 9 TO WORK-CHADS-SCORE.
012100     MOVE WORK-CHADS-SCORE TO CVSCALC-CHADS-VASC.
012200 200-EXIT.
012300     EXIT.
012400
012500 300-COMPUTE-CORRECTED-CA.
012600     COMPUTE WORK-CA-RAW ROUNDED =
012700         CVSCALC-TOTAL-CALCIUM +
012800             (0.8 * (4.0 - CVSCALC-ALBUMIN)).
012850     MOVE WORK-CA-RAW TO CVSCALC-CORRECTED-CA.
012900 300-EXIT.
013000     EXIT.
