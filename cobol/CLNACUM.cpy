000100******************************************************************
000200*    CLNACUM.CPY                                                 *
000300*    RUN ACCUMULATORS FOR THE CLINICAL CALCULATION BATCH -       *
000400*    CARRIED ACROSS THE WHOLE RUN BY CLNDRIV AND PRINTED ON      *
000500*    THE SUMMARY REPORT AT END OF FILE. NO CONTROL BREAKS -      *
000600*    EVERY COUNT HERE IS A GRAND TOTAL.                          *
000700*                                                                *
000800*    052203  RMS ORIGINAL LAYOUT                                 *
000900*    112605  RMS ADDED GENEVA-RISK AND PERC-NEGATIVE COUNTERS    *
001000******************************************************************
001100 01  CLINICAL-RUN-ACCUMULATORS.
001200     05  CA-RECORDS-READ             PIC 9(07) COMP.
001300     05  CA-RECORDS-WRITTEN          PIC 9(07) COMP.
001400     05  CA-RECORDS-IN-ERROR         PIC 9(07) COMP.
001500     05  CA-BMI-CATEGORY-COUNTS.
001600         10  CA-BMI-UNDERWEIGHT      PIC 9(07) COMP.
001700         10  CA-BMI-NORMAL           PIC 9(07) COMP.
001800         10  CA-BMI-OVERWEIGHT       PIC 9(07) COMP.
001900         10  CA-BMI-OBESE-1          PIC 9(07) COMP.
002000         10  CA-BMI-OBESE-2          PIC 9(07) COMP.
002100         10  CA-BMI-OBESE-3          PIC 9(07) COMP.
002200     05  CA-BMI-CATEGORY-TABLE REDEFINES CA-BMI-CATEGORY-COUNTS.
002300         10  CA-BMI-COUNT-ENTRY OCCURS 6 TIMES
002400                                INDEXED BY CA-BMI-IDX
002500                                PIC 9(07) COMP.
002600     05  CA-CHILDPUGH-GRADE-COUNTS.
002700         10  CA-CHILDPUGH-A          PIC 9(07) COMP.
002800         10  CA-CHILDPUGH-B          PIC 9(07) COMP.
002900         10  CA-CHILDPUGH-C          PIC 9(07) COMP.
003000     05  CA-GCS-SEVERITY-COUNTS.
003100         10  CA-GCS-SEVERE           PIC 9(07) COMP.
003200         10  CA-GCS-MODERATE         PIC 9(07) COMP.
003300         10  CA-GCS-MILD             PIC 9(07) COMP.
003400     05  CA-GENEVA-RISK-COUNTS.
003500         10  CA-GENEVA-LOW           PIC 9(07) COMP.
003600         10  CA-GENEVA-INTERMEDIATE  PIC 9(07) COMP.
003700         10  CA-GENEVA-HIGH          PIC 9(07) COMP.
003800     05  CA-PERC-NEGATIVE-COUNT      PIC 9(07) COMP.
003900     05  CA-BMI-SUM                  PIC 9(09)V99 COMP-3.
004000     05  CA-MAP-SUM                  PIC 9(09)V99 COMP-3.
004100     05  CA-AVG-BMI                  PIC 9(03)V9(1).
004200     05  CA-AVG-MAP                  PIC 9(03)V9(1).
004300     05  FILLER                      PIC X(04).
