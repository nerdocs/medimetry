000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GCSCALC.
000400 AUTHOR. R. M. SOUZA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/87.
000700 DATE-COMPILED. 05/22/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    NEURO RULE UNIT FOR THE CLINICAL CALCULATION BATCH
001300*    (CLNDRIV). TOTALS THE THREE GLASGOW COMA SCALE
001400*    SUB-SCORES (EYE, VERBAL, MOTOR) AND LOOKS UP THE
001500*    SEVERITY CATEGORY OFF A SMALL BAND TABLE THE SAME WAY
001600*    PATSRCH SEARCHES THE EQUIPMENT-CATEGORY TABLE.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    052287  RMS ORIGINAL LAYOUT
002100*    011599  KAP Y2K REMEDIATION - N/A, NO DATE FIELDS HERE
002200*    091906  RMS SEVERITY BAND LOOKUP CONVERTED TO A SEARCHED
002300*                TABLE INSTEAD OF NESTED IFS, TO MATCH THE WAY
002400*                PATSRCH HANDLES THE EQUIPMENT CATEGORIES
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 INPUT-OUTPUT SECTION.
003100 DATA DIVISION.
003200 FILE SECTION.
003300 WORKING-STORAGE SECTION.
003400******************************************************************
003500*   GCS SEVERITY BAND TABLE - LOADED EACH CALL BY 050-LOAD-     *
003600*   BAND-TABLE, SEARCHED SERIALLY BY 100-COMPUTE-GCS. ENTRIES   *
003700*   MUST STAY IN ASCENDING ORDER BY UPPER-BOUND.                *
003800******************************************************************
003900 01  GCS-BAND-TABLE.
004000     05  GCS-BAND-ENTRY OCCURS 3 TIMES
004100                        INDEXED BY GCS-BAND-IDX.
004200         10  GCS-BAND-UPPER-BOUND    PIC 9(02) COMP.
004210         10  GCS-BAND-UPPER-BOUND-R REDEFINES
004220             GCS-BAND-UPPER-BOUND    PIC X(02).
004300         10  GCS-BAND-TEXT           PIC X(08).
004350     05  FILLER                      PIC X(02).
004400 01  MISC-WS-FIELDS.
004500     05  WORK-GCS-TOTAL              PIC 9(02) COMP.
004510     05  WORK-GCS-TOTAL-R REDEFINES WORK-GCS-TOTAL
004520                             PIC X(02).
004530     05  WORK-EYE-VERBAL-SUM         PIC 9(02) COMP.
004540     05  WORK-EYE-VERBAL-SUM-R REDEFINES WORK-EYE-VERBAL-SUM
004550                             PIC X(02).
004600     05  FILLER                      PIC X(02).
004700
004800 LINKAGE SECTION.
004900 01  GCSCALC-PARM.
005000     05  GCSCALC-EYE-RESPONSE        PIC 9(01).
005100     05  GCSCALC-VERBAL-RESPONSE     PIC 9(01).
005200     05  GCSCALC-MOTOR-RESPONSE      PIC 9(01).
005300     05  GCSCALC-GCS-TOTAL           PIC 9(02).
005400     05  GCSCALC-GCS-CATEGORY        PIC X(08).
005500     05  GCSCALC-ERROR-SW            PIC X(01).
005600         88  GCSCALC-ERROR           VALUE "Y".
005700     05  FILLER                      PIC X(02).
005800
005900 PROCEDURE DIVISION USING GCSCALC-PARM.
006000     MOVE "N" TO GCSCALC-ERROR-SW.
006100     MOVE ZERO TO GCSCALC-GCS-TOTAL.
006200     MOVE SPACES TO GCSCALC-GCS-CATEGORY.
006300     IF GCSCALC-EYE-RESPONSE NOT NUMERIC
006400        OR GCSCALC-VERBAL-RESPONSE NOT NUMERIC
006500        OR GCSCALC-MOTOR-RESPONSE NOT NUMERIC
006600        OR GCSCALC-EYE-RESPONSE < 1 OR GCSCALC-EYE-RESPONSE > 4
006700        OR GCSCALC-VERBAL-RESPONSE < 1
006800        OR GCSCALC-VERBAL-RESPONSE > 5
006900        OR GCSCALC-MOTOR-RESPONSE < 1
007000        OR GCSCALC-MOTOR-RESPONSE > 6
007100         MOVE "Y" TO GCSCALC-ERROR-SW
007200         GOBACK.
007300     PERFORM 050-LOAD-BAND-TABLE THRU 050-EXIT.
007400     PERFORM 100-COMPUTE-GCS THRU 100-EXIT.
007500     GOBACK.
007600
007700 050-LOAD-BAND-TABLE.
007800     MOVE 8  TO GCS-BAND-UPPER-BOUND(1).
007900     MOVE "SEVERE  " TO GCS-BAND-TEXT(1).
008000     MOVE 12 TO GCS-BAND-UPPER-BOUND(2).
008100     MOVE "MODERATE" TO GCS-BAND-TEXT(2).
008200     MOVE 15 TO GCS-BAND-UPPER-BOUND(3).
008300     MOVE "MILD    " TO GCS-BAND-TEXT(3).
008400 050-EXIT.
008500     EXIT.
008600
008700 100-COMPUTE-GCS.
008750     COMPUTE WORK-EYE-VERBAL-SUM =
008760         GCSCALC-EYE-RESPONSE + GCSCALC-VERBAL-RESPONSE.
008800     COMPUTE WORK-GCS-TOTAL =
008900         WORK-EYE-VERBAL-SUM + GCSCALC-MOTOR-RESPONSE.
009100     MOVE WORK-GCS-TOTAL TO GCSCALC-GCS-TOTAL.
009200     SET GCS-BAND-IDX TO 1.
009300     SEARCH GCS-BAND-ENTRY
009400         AT END
009500             MOVE "MILD    " TO GCSCALC-GCS-CATEGORY
009600         WHEN WORK-GCS-TOTAL NOT > GCS-BAND-UPPER-BOUND(GCS-BAND-IDX)
009700             MOVE GCS-BAND-TEXT(GCS-BAND-IDX)
009800                 TO GCSCALC-GCS-CATEGORY.
009900 100-EXIT.
010000     EXIT.
