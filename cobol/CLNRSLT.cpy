000100******************************************************************
000200*    CLNRSLT.CPY                                                 *
000300*    CLINICAL CALCULATION RESULTS RECORD - ONE PER PATIENT       *
000400*    WRITTEN BY CLNDRIV TO RESULTS-OUT; ECHOES THE INPUT KEY     *
000500*    SO DOWNSTREAM (CHARTING/BILLING) JOBS CAN MATCH BACK TO     *
000600*    THE PATCLIN FEED RECORD.                                   *
000700*                                                                *
000800*    052203  RMS ORIGINAL LAYOUT                                 *
000900*    112605  RMS SPLIT ERROR-FLAGS INTO A 10-POSITION TABLE, ONE *
001000*                MARKER PER SCORING DOMAIN, PER DR. OKONKWO'S    *
001100*                REQUEST THAT A PARTIAL RECORD STILL BE USABLE   *
001200*    042911  KAP ADDED GENEVA-PROB/GENEVA-REV-RISK - TICKET      *
001300*                CLN-0098 (PULMONARY EMBOLISM SCORING)           *
001400******************************************************************
001500 01  CLINICAL-RESULTS-REC.
001600     05  CR-PATIENT-ID               PIC X(08).
001700     05  CR-AGE-YEARS                PIC 9(03).
001800     05  CR-BMI-VALUE                PIC 9(03)V9(01).
001900     05  CR-BMI-CATEGORY             PIC X(16).
002000     05  CR-BSA-MOSTELLER            PIC 9(01)V9(02).
002100     05  CR-BSA-DUBOIS               PIC 9(01)V9(02).
002200     05  CR-BSA-HAYCOCK              PIC 9(01)V9(02).
002300     05  CR-BSA-GEHAN-GEORGE         PIC 9(01)V9(02).
002400     05  CR-BSA-BOYD                 PIC 9(01)V9(02).
002500     05  CR-QTC-BAZETT               PIC 9(03)V9(01).
002600     05  CR-QTC-FRIDERICIA           PIC 9(03)V9(01).
002700     05  CR-QTC-FRAMINGHAM           PIC 9(03)V9(01).
002800     05  CR-QTC-HODGES               PIC 9(03)V9(01).
002900     05  CR-MAP-VALUE                PIC 9(03)V9(01).
003000     05  CR-CHADS-VASC               PIC 9(01).
003100     05  CR-CORRECTED-CA             PIC 9(02)V9(02).
003200     05  CR-CHILD-PUGH-SCORE         PIC 9(02).
003300     05  CR-CHILD-PUGH-GRADE         PIC X(01).
003400         88  CR-CHILDPUGH-IS-A       VALUE "A".
003500         88  CR-CHILDPUGH-IS-B       VALUE "B".
003600         88  CR-CHILDPUGH-IS-C       VALUE "C".
003700     05  CR-GCS-TOTAL                PIC 9(02).
003800     05  CR-GCS-CATEGORY             PIC X(08).
003900     05  CR-GENEVA-SCORE             PIC 9(02).
004000     05  CR-GENEVA-RISK              PIC X(12).
004100     05  CR-GENEVA-PROB              PIC X(03).
004200     05  CR-GENEVA-REV-SCORE         PIC 9(02).
004300     05  CR-GENEVA-REV-RISK          PIC X(12).
004400     05  CR-PERC-COUNT               PIC 9(01).
004500     05  CR-PERC-FLAG                PIC X(01).
004600         88  CR-PERC-IS-POSITIVE     VALUE "P".
004700         88  CR-PERC-IS-NEGATIVE     VALUE "N".
004800     05  CR-COCKCROFT-GAULT          PIC 9(03).
004900     05  CR-MDRD-EGFR                PIC 9(03)V9(01).
005000     05  CR-CKD-EPI-EGFR             PIC 9(03)V9(01).
005100******************************************************************
005200*   ONE MARKER BYTE PER SCORING DOMAIN - "E" WHEN THAT DOMAIN'S  *
005300*   INPUTS FAILED VALIDATION AND ITS RESULT FIELDS ABOVE WERE    *
005400*   LEFT ZERO/BLANK BY THE CALLED RULE UNIT, SPACE OTHERWISE.    *
005500******************************************************************
005600     05  CR-ERROR-FLAGS.
005700         10  CR-ERR-ANTHRO           PIC X(01).
005800         10  CR-ERR-QTC              PIC X(01).
005900         10  CR-ERR-MAP              PIC X(01).
006000         10  CR-ERR-CHADS            PIC X(01).
006100         10  CR-ERR-CALCIUM          PIC X(01).
006200         10  CR-ERR-CHILDPUGH        PIC X(01).
006300         10  CR-ERR-GCS              PIC X(01).
006400         10  CR-ERR-GENEVA           PIC X(01).
006500         10  CR-ERR-PERC             PIC X(01).
006600         10  CR-ERR-RENAL            PIC X(01).
006700     05  CR-ERROR-FLAGS-R REDEFINES CR-ERROR-FLAGS.
006800         10  CR-ERR-ENTRY OCCURS 10 TIMES
006900                          INDEXED BY CR-ERR-IDX
007000                          PIC X(01).
007100         88  CR-NO-DOMAIN-ERRORS     VALUE SPACES.
007200     05  FILLER                      PIC X(12) VALUE SPACES.
