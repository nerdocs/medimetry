000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLNDRIV.
000400 AUTHOR. R. M. SOUZA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/87.
000700 DATE-COMPILED. 05/22/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    NIGHTLY CLINICAL CALCULATION BATCH. READS THE PATIENT
001300*    MEASUREMENT FEED (PATIENT-IN) BUILT BY THE NURSING-STATION
001400*    VITALS/LABS EXTRACT, CALLS EACH SCORING RULE UNIT FOR EVERY
001500*    ENCOUNTER RECORD, WRITES ONE RESULTS-OUT RECORD PER INPUT
001600*    RECORD, AND PRINTS THE SUMMARY-REPORT AT END OF FILE. A
001700*    RULE UNIT WHOSE INPUTS FAIL VALIDATION SETS ITS OWN ERROR
001800*    SWITCH AND LEAVES ITS RESULT FIELDS ZERO/BLANK - THE OTHER
001900*    RULE UNITS STILL RUN FOR THAT RECORD. NO CONTROL BREAKS;
002000*    INPUT ARRIVES IN NO PARTICULAR ORDER AND EVERY ACCUMULATOR
002100*    ON THE REPORT IS A GRAND TOTAL.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    052287  RMS ORIGINAL - BMI/BSA, QTC, MAP ONLY
002600*    062304  RMS ADDED CHA2DS2-VASC CALL
002700*    070605  RMS ADDED CHILD-PUGH CALL
002800*    091906  RMS ADDED GCS CALL
002900*    011599  KAP Y2K REMEDIATION - INPUT DATES NOW CARRY 4-DIGIT
003000*                YEARS; NO WINDOWING LOGIC IN THIS PROGRAM
003100*    042604  RMS ADDED PERC CALL
003200*    040910  RMS ADDED CORRECTED-CALCIUM CALL
003300*    052811  RMS ADDED RENFUNC CALL (COCKCROFT-GAULT, MDRD,
003400*                CKD-EPI)
003500*    042911  KAP ADDED REVISED-GENEVA OUTPUTS TO SUMMARY BLOCK -
003600*                TICKET CLN-0098
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PATIENT-IN
004700     ASSIGN TO UT-S-PATIENT-IN
004800       ORGANIZATION IS LINE SEQUENTIAL
004900       FILE STATUS IS OFCODE.
005000
005100     SELECT RESULTS-OUT
005200     ASSIGN TO UT-S-RESULTS-OUT
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500
005600     SELECT SUMMARY-REPORT
005700     ASSIGN TO UT-S-SUMMARY-REPORT
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  PATIENT-IN
006400     RECORD CONTAINS 100 CHARACTERS
006500     LABEL RECORDS ARE STANDARD.
006600 01  PATIENT-IN-REC              PIC X(100).
006700
006800 FD  RESULTS-OUT
006900     RECORD CONTAINS 150 CHARACTERS
007000     LABEL RECORDS ARE STANDARD.
007100 01  RESULTS-OUT-REC             PIC X(150).
007200
007300 FD  SUMMARY-REPORT
007400     RECORD CONTAINS 132 CHARACTERS
007500     LABEL RECORDS ARE STANDARD.
007600 01  SUMMARY-REPORT-REC          PIC X(132).
007700
007800 WORKING-STORAGE SECTION.
007900 01  FILE-STATUS-FIELDS.
008000     05  OFCODE                  PIC X(02) VALUE "00".
008100         88  FILE-OK             VALUE "00".
008200         88  FILE-AT-END         VALUE "10".
008300     05  FILLER                  PIC X(02).
008400
008500 01  SWITCHES.
008600     05  MORE-PATDATA-SW         PIC X(01) VALUE "Y".
008700         88  MORE-PATDATA        VALUE "Y".
008800         88  NO-MORE-PATDATA     VALUE "N".
008900     05  AGE-VALID-SW            PIC X(01) VALUE "Y".
009000         88  AGE-IS-VALID        VALUE "Y".
009100     05  FILLER                  PIC X(02).
009200
009300     COPY PATCLIN.
009400     COPY CLNRSLT.
009500     COPY CLNACUM.
009600     COPY ABENDREC.
009700
009800 01  WS-DATE-FIELDS.
009900     05  WS-CURRENT-DATE.
010000         10  WS-CURRENT-YEAR     PIC 9(04).
010100         10  WS-CURRENT-MONTH    PIC 9(02).
010200         10  WS-CURRENT-DAY      PIC 9(02).
010300     05  FILLER                  PIC X(02).
010400
010500 01  WS-HDR-REC.
010600     05  FILLER                  PIC X(10) VALUE SPACES.
010700     05  FILLER                  PIC X(12) VALUE "CLNDRIV   - ".
010800     05  HDR-TITLE               PIC X(36)
010900             VALUE "CLINICAL CALCULATION BATCH SUMMARY".
011000     05  FILLER                  PIC X(10) VALUE SPACES.
011100     05  FILLER                  PIC X(9) VALUE "RUN DATE ".
011200     05  HDR-MM                  PIC 9(02).
011300     05  FILLER                  PIC X(01) VALUE "/".
011400     05  HDR-DD                  PIC 9(02).
011500     05  FILLER                  PIC X(01) VALUE "/".
011600     05  HDR-YY                  PIC 9(04).
011700     05  FILLER                  PIC X(39) VALUE SPACES.
011800
011900 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
012000
012100 01  WS-COUNT-LINE.
012200     05  WS-COUNT-LABEL          PIC X(40).
012300     05  WS-COUNT-VALUE          PIC ZZZ,ZZ9.
012400     05  FILLER                  PIC X(85) VALUE SPACES.
012500
012600 01  WS-DIST-LINE.
012700     05  WS-DIST-LABEL           PIC X(40).
012800     05  WS-DIST-VALUE           PIC ZZZ,ZZ9.
012900     05  FILLER                  PIC X(85) VALUE SPACES.
013000
013100 01  WS-AVG-LINE.
013200     05  WS-AVG-LABEL            PIC X(40).
013300     05  WS-AVG-VALUE            PIC ZZ9.9.
013400     05  FILLER                  PIC X(85) VALUE SPACES.
013500
013600 01  WS-TRAILER-LINE.
013700     05  FILLER                  PIC X(10) VALUE SPACES.
013800     05  FILLER                  PIC X(15) VALUE "END OF REPORT".
013900     05  FILLER                  PIC X(107) VALUE SPACES.
014000
014100******************************************************************
014200*   LINKAGE-PARM WORK AREAS FOR EACH CALLED RULE UNIT. BUILT      *
014300*   FRESH FROM PATIENT-CLINICAL-REC BEFORE EVERY CALL AND THE     *
014400*   RESULTS MOVED BACK OUT INTO CLINICAL-RESULTS-REC AFTER.       *
014500******************************************************************
014600 01  WS-AGECNV-PARM.
014700     05  WS-AGECNV-FUNCTION-SW   PIC X(01).
014800     05  WS-AGECNV-BIRTH-DATE.
014900         10  WS-AGECNV-BIRTH-YYYY PIC 9(04).
015000         10  WS-AGECNV-BIRTH-MM   PIC 9(02).
015100         10  WS-AGECNV-BIRTH-DD   PIC 9(02).
015200     05  WS-AGECNV-AS-OF-DATE.
015300         10  WS-AGECNV-ASOF-YYYY  PIC 9(04).
015400         10  WS-AGECNV-ASOF-MM    PIC 9(02).
015500         10  WS-AGECNV-ASOF-DD    PIC 9(02).
015600     05  WS-AGECNV-AGE-YEARS-OUT PIC 9(03).
015700     05  WS-AGECNV-AGE-MONTHS-OUT PIC 9(02).
015800     05  WS-AGECNV-AGE-DAYS-OUT  PIC 9(02).
015900     05  WS-AGECNV-CONVERT-IN    PIC 9(05)V9(04).
016000     05  WS-AGECNV-CONVERT-OUT   PIC 9(05)V9(04).
016100     05  WS-AGECNV-ERROR-SW      PIC X(01).
016200     05  FILLER                  PIC X(02).
016300
016400 01  WS-BMIBSA-PARM.
016500     05  WS-BMIBSA-WEIGHT-KG     PIC 9(03)V9(02).
016600     05  WS-BMIBSA-HEIGHT-CM     PIC 9(03)V9(01).
016700     05  WS-BMIBSA-BMI-VALUE     PIC 9(03)V9(01).
016800     05  WS-BMIBSA-BMI-CATEGORY  PIC X(16).
016900     05  WS-BMIBSA-BSA-MOSTELLER PIC 9(01)V9(02).
017000     05  WS-BMIBSA-BSA-DUBOIS    PIC 9(01)V9(02).
017100     05  WS-BMIBSA-BSA-HAYCOCK   PIC 9(01)V9(02).
017200     05  WS-BMIBSA-BSA-GEHAN     PIC 9(01)V9(02).
017300     05  WS-BMIBSA-BSA-BOYD      PIC 9(01)V9(02).
017400     05  WS-BMIBSA-BMI-ERROR-SW  PIC X(01).
017500     05  WS-BMIBSA-BSA-ERROR-SW  PIC X(01).
017600     05  FILLER                  PIC X(02).
017700
017800 01  WS-QTCALC-PARM.
017900     05  WS-QTCALC-QT-INTERVAL   PIC 9(03)V9(01).
018000     05  WS-QTCALC-HEART-RATE    PIC 9(03).
018100     05  WS-QTCALC-QTC-BAZETT    PIC 9(03)V9(01).
018200     05  WS-QTCALC-QTC-FRIDER    PIC 9(03)V9(01).
018300     05  WS-QTCALC-QTC-FRAMING   PIC 9(03)V9(01).
018400     05  WS-QTCALC-QTC-HODGES    PIC 9(03)V9(01).
018500     05  WS-QTCALC-ERROR-SW      PIC X(01).
018600     05  FILLER                  PIC X(02).
018700
018800 01  WS-CVSCALC-PARM.
018900     05  WS-CVSCALC-SYSTOLIC-BP  PIC 9(03).
019000     05  WS-CVSCALC-DIASTOLIC-BP PIC 9(03).
019100     05  WS-CVSCALC-AGE-YEARS    PIC 9(03).
019200     05  WS-CVSCALC-SEX          PIC X(01).
019300     05  WS-CVSCALC-FLAG-CHF     PIC X(01).
019400     05  WS-CVSCALC-FLAG-HTN     PIC X(01).
019500     05  WS-CVSCALC-FLAG-DM      PIC X(01).
019600     05  WS-CVSCALC-FLAG-VASC    PIC X(01).
019700     05  WS-CVSCALC-FLAG-STROKE  PIC X(01).
019800     05  WS-CVSCALC-TOTAL-CALCIUM PIC 9(02)V9(02).
019900     05  WS-CVSCALC-ALBUMIN      PIC 9(01)V9(02).
020000     05  WS-CVSCALC-MAP-VALUE    PIC 9(03)V9(01).
020100     05  WS-CVSCALC-CHADS-VASC   PIC 9(01).
020200     05  WS-CVSCALC-CORRECTED-CA PIC 9(02)V9(02).
020300     05  WS-CVSCALC-MAP-ERROR-SW PIC X(01).
020400     05  WS-CVSCALC-CHADS-ERROR-SW PIC X(01).
020500     05  WS-CVSCALC-CALC-ERROR-SW PIC X(01).
020600     05  FILLER                  PIC X(02).
020700
020800 01  WS-CHPSCOR-PARM.
020900     05  WS-CHPSCOR-BILIRUBIN    PIC 9(02)V9(02).
021000     05  WS-CHPSCOR-ALBUMIN      PIC 9(01)V9(02).
021100     05  WS-CHPSCOR-INR          PIC 9(01)V9(02).
021200     05  WS-CHPSCOR-ASCITES      PIC X(01).
021300     05  WS-CHPSCOR-ENCEPH       PIC X(01).
021400     05  WS-CHPSCOR-SCORE        PIC 9(02).
021500     05  WS-CHPSCOR-GRADE        PIC X(01).
021600     05  WS-CHPSCOR-ERROR-SW     PIC X(01).
021700     05  FILLER                  PIC X(02).
021800
021900 01  WS-GCSCALC-PARM.
022000     05  WS-GCSCALC-EYE          PIC 9(01).
022100     05  WS-GCSCALC-VERBAL       PIC 9(01).
022200     05  WS-GCSCALC-MOTOR        PIC 9(01).
022300     05  WS-GCSCALC-TOTAL        PIC 9(02).
022400     05  WS-GCSCALC-CATEGORY     PIC X(08).
022500     05  WS-GCSCALC-ERROR-SW     PIC X(01).
022600     05  FILLER                  PIC X(02).
022700
022800 01  WS-PERISK-PARM.
022900     05  WS-PERISK-AGE-YEARS     PIC 9(03).
023000     05  WS-PERISK-HEART-RATE    PIC 9(03).
023100     05  WS-PERISK-O2-SAT        PIC 9(03)V9(01).
023200     05  WS-PERISK-FLAG-PE-DVT   PIC X(01).
023300     05  WS-PERISK-FLAG-SURGERY  PIC X(01).
023400     05  WS-PERISK-FLAG-HEMOP    PIC X(01).
023500     05  WS-PERISK-FLAG-CANCER   PIC X(01).
023600     05  WS-PERISK-FLAG-LEGPAIN  PIC X(01).
023700     05  WS-PERISK-FLAG-LEGEDEMA PIC X(01).
023800     05  WS-PERISK-FLAG-PALP     PIC X(01).
023900     05  WS-PERISK-FLAG-LEGSWELL PIC X(01).
024000     05  WS-PERISK-FLAG-HORMONE  PIC X(01).
024100     05  WS-PERISK-GENEVA-SCORE  PIC 9(02).
024200     05  WS-PERISK-GENEVA-RISK   PIC X(12).
024300     05  WS-PERISK-GENEVA-PROB   PIC X(03).
024400     05  WS-PERISK-GENEVA-REV-SC PIC 9(02).
024500     05  WS-PERISK-GENEVA-REV-RI PIC X(12).
024600     05  WS-PERISK-PERC-COUNT    PIC 9(01).
024700     05  WS-PERISK-PERC-FLAG     PIC X(01).
024800     05  WS-PERISK-GENEVA-ERR-SW PIC X(01).
024900     05  WS-PERISK-REVGEN-ERR-SW PIC X(01).
025000     05  WS-PERISK-PERC-ERR-SW   PIC X(01).
025100     05  FILLER                  PIC X(03).
025200
025300 01  WS-RENFUNC-PARM.
025400     05  WS-RENFUNC-CREATININE   PIC 9(02)V9(02).
025500     05  WS-RENFUNC-AGE-YEARS    PIC 9(03).
025600     05  WS-RENFUNC-WEIGHT-KG    PIC 9(03)V9(02).
025700     05  WS-RENFUNC-SEX          PIC X(01).
025800     05  WS-RENFUNC-RACE         PIC X(01).
025900     05  WS-RENFUNC-COCKCROFT    PIC 9(03).
026000     05  WS-RENFUNC-MDRD-EGFR    PIC 9(03)V9(01).
026100     05  WS-RENFUNC-CKD-EPI-EGFR PIC 9(03)V9(01).
026200     05  WS-RENFUNC-CG-ERROR-SW  PIC X(01).
026300     05  WS-RENFUNC-MDRD-ERR-SW  PIC X(01).
026400     05  WS-RENFUNC-CKD-ERR-SW   PIC X(01).
026500     05  FILLER                  PIC X(03).
026600
026700 01  MISC-WS-FIELDS.
026800     05  WORK-BMI-CATEGORY-IDX   PIC 9(01) COMP.
026900     05  FILLER                  PIC X(03).
027000
027100 PROCEDURE DIVISION.
027200 000-HOUSEKEEPING.
027300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027400     MOVE ZERO TO CLINICAL-RUN-ACCUMULATORS.
027500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
027600     MOVE WS-CURRENT-MONTH TO HDR-MM.
027700     MOVE WS-CURRENT-DAY   TO HDR-DD.
027800     MOVE WS-CURRENT-YEAR  TO HDR-YY.
027900     PERFORM 100-MAINLINE THRU 100-EXIT.
028000     PERFORM 950-WRITE-SUMMARY-REPORT THRU 950-EXIT.
028100     PERFORM 999-CLEANUP THRU 999-EXIT.
028200     STOP RUN.
028300
028400 100-MAINLINE.
028500     MOVE "100-MAINLINE" TO PARA-NAME.
028600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028700     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
028800     PERFORM 200-PROCESS-PATIENT-REC THRU 200-EXIT
028900         UNTIL NO-MORE-PATDATA.
029000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029100 100-EXIT.
029200     EXIT.
029300
029400 200-PROCESS-PATIENT-REC.
029500     MOVE "200-PROCESS-PATIENT-REC" TO PARA-NAME.
029600     ADD 1 TO CA-RECORDS-READ.
029700     MOVE SPACES TO CLINICAL-RESULTS-REC.
029800     MOVE PC-PATIENT-ID TO CR-PATIENT-ID.
029900     MOVE "N" TO AGE-VALID-SW.
030000     IF PC-BIRTH-YYYY > 0
030100        AND PC-ASOF-YYYY > 0
030200         MOVE "Y" TO AGE-VALID-SW.
030300     IF AGE-IS-VALID
030400         PERFORM 210-CALL-AGECNV THRU 210-EXIT
030500     ELSE
030600         MOVE ZERO TO CR-AGE-YEARS.
030700     PERFORM 220-CALL-BMIBSA THRU 220-EXIT.
030800     PERFORM 230-CALL-QTCALC THRU 230-EXIT.
030900     PERFORM 240-CALL-CVSCALC THRU 240-EXIT.
031000     PERFORM 250-CALL-CHPSCOR THRU 250-EXIT.
031100     PERFORM 260-CALL-GCSCALC THRU 260-EXIT.
031200     PERFORM 270-CALL-PERISK THRU 270-EXIT.
031300     PERFORM 280-CALL-RENFUNC THRU 280-EXIT.
031400     PERFORM 290-ACCUMULATE-TOTALS THRU 290-EXIT.
031500     PERFORM 700-WRITE-RESULTS-OUT THRU 700-EXIT.
031600     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
031700 200-EXIT.
031800     EXIT.
031900
032000 210-CALL-AGECNV.
032100     MOVE "A" TO WS-AGECNV-FUNCTION-SW.
032200     MOVE PC-BIRTH-YYYY TO WS-AGECNV-BIRTH-YYYY.
032300     MOVE PC-BIRTH-MM   TO WS-AGECNV-BIRTH-MM.
032400     MOVE PC-BIRTH-DD   TO WS-AGECNV-BIRTH-DD.
032500     MOVE PC-ASOF-YYYY  TO WS-AGECNV-ASOF-YYYY.
032600     MOVE PC-ASOF-MM    TO WS-AGECNV-ASOF-MM.
032700     MOVE PC-ASOF-DD    TO WS-AGECNV-ASOF-DD.
032800     CALL "AGECNV" USING WS-AGECNV-PARM.
032900     IF WS-AGECNV-ERROR-SW = "Y"
033000         MOVE ZERO TO CR-AGE-YEARS
033100     ELSE
033200         MOVE WS-AGECNV-AGE-YEARS-OUT TO CR-AGE-YEARS.
033300 210-EXIT.
033400     EXIT.
033500
033600 220-CALL-BMIBSA.
033700     MOVE PC-WEIGHT-KG TO WS-BMIBSA-WEIGHT-KG.
033800     MOVE PC-HEIGHT-CM TO WS-BMIBSA-HEIGHT-CM.
033900     CALL "BMIBSA" USING WS-BMIBSA-PARM.
034000     MOVE WS-BMIBSA-BMI-VALUE TO CR-BMI-VALUE.
034100     MOVE WS-BMIBSA-BMI-CATEGORY TO CR-BMI-CATEGORY.
034200     MOVE WS-BMIBSA-BSA-MOSTELLER TO CR-BSA-MOSTELLER.
034300     MOVE WS-BMIBSA-BSA-DUBOIS TO CR-BSA-DUBOIS.
034400     MOVE WS-BMIBSA-BSA-HAYCOCK TO CR-BSA-HAYCOCK.
034500     MOVE WS-BMIBSA-BSA-GEHAN TO CR-BSA-GEHAN-GEORGE.
034600     MOVE WS-BMIBSA-BSA-BOYD TO CR-BSA-BOYD.
034700     IF WS-BMIBSA-BMI-ERROR-SW = "Y" OR WS-BMIBSA-BSA-ERROR-SW = "Y"
034800         MOVE "E" TO CR-ERR-ANTHRO.
034900 220-EXIT.
035000     EXIT.
035100
035200 230-CALL-QTCALC.
035300     MOVE PC-QT-INTERVAL-MS TO WS-QTCALC-QT-INTERVAL.
035400     MOVE PC-HEART-RATE     TO WS-QTCALC-HEART-RATE.
035500     CALL "QTCALC" USING WS-QTCALC-PARM.
035600     MOVE WS-QTCALC-QTC-BAZETT  TO CR-QTC-BAZETT.
035700     MOVE WS-QTCALC-QTC-FRIDER  TO CR-QTC-FRIDERICIA.
035800     MOVE WS-QTCALC-QTC-FRAMING TO CR-QTC-FRAMINGHAM.
035900     MOVE WS-QTCALC-QTC-HODGES  TO CR-QTC-HODGES.
036000     IF WS-QTCALC-ERROR-SW = "Y"
036100         MOVE "E" TO CR-ERR-QTC.
036200 230-EXIT.
036300     EXIT.
036400
036500 240-CALL-CVSCALC.
036600     MOVE PC-SYSTOLIC-BP  TO WS-CVSCALC-SYSTOLIC-BP.
036700     MOVE PC-DIASTOLIC-BP TO WS-CVSCALC-DIASTOLIC-BP.
036800     MOVE CR-AGE-YEARS    TO WS-CVSCALC-AGE-YEARS.
036900     MOVE PC-SEX          TO WS-CVSCALC-SEX.
037000     MOVE PC-FLAG-CHF         TO WS-CVSCALC-FLAG-CHF.
037100     MOVE PC-FLAG-HYPERTENSION TO WS-CVSCALC-FLAG-HTN.
037200     MOVE PC-FLAG-DIABETES    TO WS-CVSCALC-FLAG-DM.
037300     MOVE PC-FLAG-VASCULAR-DISEASE TO WS-CVSCALC-FLAG-VASC.
037400     MOVE PC-FLAG-STROKE-TIA  TO WS-CVSCALC-FLAG-STROKE.
037500     MOVE PC-TOTAL-CALCIUM    TO WS-CVSCALC-TOTAL-CALCIUM.
037600     MOVE PC-ALBUMIN          TO WS-CVSCALC-ALBUMIN.
037700     CALL "CVSCALC" USING WS-CVSCALC-PARM.
037800     MOVE WS-CVSCALC-MAP-VALUE    TO CR-MAP-VALUE.
037900     MOVE WS-CVSCALC-CHADS-VASC   TO CR-CHADS-VASC.
038000     MOVE WS-CVSCALC-CORRECTED-CA TO CR-CORRECTED-CA.
038100     IF WS-CVSCALC-MAP-ERROR-SW = "Y"
038200         MOVE "E" TO CR-ERR-MAP.
038300     IF WS-CVSCALC-CHADS-ERROR-SW = "Y"
038400         MOVE "E" TO CR-ERR-CHADS.
038500     IF WS-CVSCALC-CALC-ERROR-SW = "Y"
038600         MOVE "E" TO CR-ERR-CALCIUM.
038700 240-EXIT.
038800     EXIT.
038900
039000 250-CALL-CHPSCOR.
039100     MOVE PC-BILIRUBIN     TO WS-CHPSCOR-BILIRUBIN.
039200     MOVE PC-ALBUMIN       TO WS-CHPSCOR-ALBUMIN.
039300     MOVE PC-INR           TO WS-CHPSCOR-INR.
039400     MOVE PC-ASCITES       TO WS-CHPSCOR-ASCITES.
039500     MOVE PC-ENCEPHALOPATHY TO WS-CHPSCOR-ENCEPH.
039600     CALL "CHPSCOR" USING WS-CHPSCOR-PARM.
039700     MOVE WS-CHPSCOR-SCORE TO CR-CHILD-PUGH-SCORE.
039800     MOVE WS-CHPSCOR-GRADE TO CR-CHILD-PUGH-GRADE.
039900     IF WS-CHPSCOR-ERROR-SW = "Y"
040000         MOVE "E" TO CR-ERR-CHILDPUGH.
040100 250-EXIT.
040200     EXIT.
040300
040400 260-CALL-GCSCALC.
040500     MOVE PC-GCS-EYE    TO WS-GCSCALC-EYE.
040600     MOVE PC-GCS-VERBAL TO WS-GCSCALC-VERBAL.
040700     MOVE PC-GCS-MOTOR  TO WS-GCSCALC-MOTOR.
040800     CALL "GCSCALC" USING WS-GCSCALC-PARM.
040900     MOVE WS-GCSCALC-TOTAL    TO CR-GCS-TOTAL.
041000     MOVE WS-GCSCALC-CATEGORY TO CR-GCS-CATEGORY.
041100     IF WS-GCSCALC-ERROR-SW = "Y"
041200         MOVE "E" TO CR-ERR-GCS.
041300 260-EXIT.
041400     EXIT.
041500
041600 270-CALL-PERISK.
041700     MOVE CR-AGE-YEARS     TO WS-PERISK-AGE-YEARS.
041800     MOVE PC-HEART-RATE    TO WS-PERISK-HEART-RATE.
041900     MOVE PC-O2-SATURATION TO WS-PERISK-O2-SAT.
042000     MOVE PC-FLAG-PRIOR-PE-DVT     TO WS-PERISK-FLAG-PE-DVT.
042100     MOVE PC-FLAG-RECENT-SURGERY   TO WS-PERISK-FLAG-SURGERY.
042200     MOVE PC-FLAG-HEMOPTYSIS       TO WS-PERISK-FLAG-HEMOP.
042300     MOVE PC-FLAG-ACTIVE-CANCER    TO WS-PERISK-FLAG-CANCER.
042400     MOVE PC-FLAG-UNILAT-LEG-PAIN  TO WS-PERISK-FLAG-LEGPAIN.
042500     MOVE PC-FLAG-UNILAT-LEG-EDEMA TO WS-PERISK-FLAG-LEGEDEMA.
042600     MOVE PC-FLAG-PALPATION-PAIN   TO WS-PERISK-FLAG-PALP.
042700     MOVE PC-FLAG-UNILAT-LEG-SWELL TO WS-PERISK-FLAG-LEGSWELL.
042800     MOVE PC-FLAG-HORMONE-USE      TO WS-PERISK-FLAG-HORMONE.
042900     CALL "PERISK" USING WS-PERISK-PARM.
043000     MOVE WS-PERISK-GENEVA-SCORE   TO CR-GENEVA-SCORE.
043100     MOVE WS-PERISK-GENEVA-RISK    TO CR-GENEVA-RISK.
043200     MOVE WS-PERISK-GENEVA-PROB    TO CR-GENEVA-PROB.
043300     MOVE WS-PERISK-GENEVA-REV-SC  TO CR-GENEVA-REV-SCORE.
043400     MOVE WS-PERISK-GENEVA-REV-RI  TO CR-GENEVA-REV-RISK.
043500     MOVE WS-PERISK-PERC-COUNT     TO CR-PERC-COUNT.
043600     MOVE WS-PERISK-PERC-FLAG      TO CR-PERC-FLAG.
043700     IF WS-PERISK-GENEVA-ERR-SW = "Y" OR WS-PERISK-REVGEN-ERR-SW = "Y"
043800         MOVE "E" TO CR-ERR-GENEVA.
043900     IF WS-PERISK-PERC-ERR-SW = "Y"
044000         MOVE "E" TO CR-ERR-PERC.
044100 270-EXIT.
044200     EXIT.
044300
044400 280-CALL-RENFUNC.
044500     MOVE PC-CREATININE TO WS-RENFUNC-CREATININE.
044600     MOVE CR-AGE-YEARS  TO WS-RENFUNC-AGE-YEARS.
044700     MOVE PC-WEIGHT-KG  TO WS-RENFUNC-WEIGHT-KG.
044800     MOVE PC-SEX        TO WS-RENFUNC-SEX.
044900     MOVE PC-RACE       TO WS-RENFUNC-RACE.
045000     CALL "RENFUNC" USING WS-RENFUNC-PARM.
045100     MOVE WS-RENFUNC-COCKCROFT    TO CR-COCKCROFT-GAULT.
045200     MOVE WS-RENFUNC-MDRD-EGFR    TO CR-MDRD-EGFR.
045300     MOVE WS-RENFUNC-CKD-EPI-EGFR TO CR-CKD-EPI-EGFR.
045400     IF WS-RENFUNC-CG-ERROR-SW = "Y" OR WS-RENFUNC-MDRD-ERR-SW = "Y"
045500        OR WS-RENFUNC-CKD-ERR-SW = "Y"
045600         MOVE "E" TO CR-ERR-RENAL.
045700 280-EXIT.
045800     EXIT.
045900
046000 290-ACCUMULATE-TOTALS.
046100     IF CR-NO-DOMAIN-ERRORS
046200         CONTINUE
046300     ELSE
046400         ADD 1 TO CA-RECORDS-IN-ERROR.
046500     IF CR-ERR-ANTHRO NOT = "E"
046600         ADD CR-BMI-VALUE TO CA-BMI-SUM
046700         PERFORM 295-BUMP-BMI-CATEGORY THRU 295-EXIT.
046800     IF CR-ERR-MAP NOT = "E"
046900         ADD CR-MAP-VALUE TO CA-MAP-SUM.
047000     IF CR-ERR-CHILDPUGH NOT = "E"
047100         IF CR-CHILDPUGH-IS-A
047200             ADD 1 TO CA-CHILDPUGH-A
047300         ELSE IF CR-CHILDPUGH-IS-B
047400             ADD 1 TO CA-CHILDPUGH-B
047500         ELSE IF CR-CHILDPUGH-IS-C
047600             ADD 1 TO CA-CHILDPUGH-C.
047700     IF CR-ERR-GCS NOT = "E"
047800         IF CR-GCS-CATEGORY = "SEVERE  "
047900             ADD 1 TO CA-GCS-SEVERE
048000         ELSE IF CR-GCS-CATEGORY = "MODERATE"
048100             ADD 1 TO CA-GCS-MODERATE
048200         ELSE IF CR-GCS-CATEGORY = "MILD    "
048300             ADD 1 TO CA-GCS-MILD.
048400     IF CR-ERR-GENEVA NOT = "E"
048500         IF CR-GENEVA-RISK = "LOW         "
048600             ADD 1 TO CA-GENEVA-LOW
048700         ELSE IF CR-GENEVA-RISK = "INTERMEDIATE"
048800             ADD 1 TO CA-GENEVA-INTERMEDIATE
048900         ELSE IF CR-GENEVA-RISK = "HIGH        "
049000             ADD 1 TO CA-GENEVA-HIGH.
049100     IF CR-ERR-PERC NOT = "E"
049200        AND CR-PERC-IS-NEGATIVE
049300         ADD 1 TO CA-PERC-NEGATIVE-COUNT.
049400 290-EXIT.
049500     EXIT.
049600
049700 295-BUMP-BMI-CATEGORY.
049800     SET WORK-BMI-CATEGORY-IDX TO 1.
049900     IF CR-BMI-CATEGORY = "UNDERWEIGHT     "
050000         MOVE 1 TO WORK-BMI-CATEGORY-IDX
050100     ELSE IF CR-BMI-CATEGORY = "NORMAL WEIGHT   "
050200         MOVE 2 TO WORK-BMI-CATEGORY-IDX
050300     ELSE IF CR-BMI-CATEGORY = "OVERWEIGHT      "
050400         MOVE 3 TO WORK-BMI-CATEGORY-IDX
050500     ELSE IF CR-BMI-CATEGORY = "OBESE CLASS I   "
050600         MOVE 4 TO WORK-BMI-CATEGORY-IDX
050700     ELSE IF CR-BMI-CATEGORY = "OBESE CLASS II  "
050800         MOVE 5 TO WORK-BMI-CATEGORY-IDX
050900     ELSE
051000         MOVE 6 TO WORK-BMI-CATEGORY-IDX.
051100     ADD 1 TO CA-BMI-COUNT-ENTRY(WORK-BMI-CATEGORY-IDX).
051200 295-EXIT.
051300     EXIT.
051400
051500 700-WRITE-RESULTS-OUT.
051600     MOVE "700-WRITE-RESULTS-OUT" TO PARA-NAME.
051700     WRITE RESULTS-OUT-REC FROM CLINICAL-RESULTS-REC.
051800     ADD 1 TO CA-RECORDS-WRITTEN.
051900 700-EXIT.
052000     EXIT.
052100
052200 800-OPEN-FILES.
052300     MOVE "800-OPEN-FILES" TO PARA-NAME.
052400     OPEN INPUT PATIENT-IN.
052500     OPEN OUTPUT RESULTS-OUT.
052600     OPEN OUTPUT SUMMARY-REPORT.
052700 800-EXIT.
052800     EXIT.
052900
053000 850-CLOSE-FILES.
053100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
053200     CLOSE PATIENT-IN, RESULTS-OUT, SUMMARY-REPORT.
053300 850-EXIT.
053400     EXIT.
053500
053600 900-READ-PATIENT-IN.
053700     MOVE "900-READ-PATIENT-IN" TO PARA-NAME.
053800     READ PATIENT-IN INTO PATIENT-CLINICAL-REC
053900         AT END MOVE "N" TO MORE-PATDATA-SW.
054000 900-EXIT.
054100     EXIT.
054200
054300 950-WRITE-SUMMARY-REPORT.
054400     MOVE "950-WRITE-SUMMARY-REPORT" TO PARA-NAME.
054500     IF CA-RECORDS-WRITTEN > 0
054600         COMPUTE CA-AVG-BMI ROUNDED = CA-BMI-SUM / CA-RECORDS-WRITTEN
054700         COMPUTE CA-AVG-MAP ROUNDED = CA-MAP-SUM / CA-RECORDS-WRITTEN.
054800     WRITE SUMMARY-REPORT-REC FROM WS-HDR-REC.
054900     WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE.
055000     MOVE "RECORDS READ" TO WS-COUNT-LABEL.
055100     MOVE CA-RECORDS-READ TO WS-COUNT-VALUE.
055200     WRITE SUMMARY-REPORT-REC FROM WS-COUNT-LINE.
055300     MOVE "RESULTS RECORDS WRITTEN" TO WS-COUNT-LABEL.
055400     MOVE CA-RECORDS-WRITTEN TO WS-COUNT-VALUE.
055500     WRITE SUMMARY-REPORT-REC FROM WS-COUNT-LINE.
055600     MOVE "RECORDS WITH VALIDATION ERRORS" TO WS-COUNT-LABEL.
055700     MOVE CA-RECORDS-IN-ERROR TO WS-COUNT-VALUE.
055800     WRITE SUMMARY-REPORT-REC FROM WS-COUNT-LINE.
055900     WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE.
056000     MOVE "BMI - UNDERWEIGHT" TO WS-DIST-LABEL.
056100     MOVE CA-BMI-UNDERWEIGHT TO WS-DIST-VALUE.
056200     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
056300     MOVE "BMI - NORMAL" TO WS-DIST-LABEL.
056400     MOVE CA-BMI-NORMAL TO WS-DIST-VALUE.
056500     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
056600     MOVE "BMI - OVERWEIGHT" TO WS-DIST-LABEL.
056700     MOVE CA-BMI-OVERWEIGHT TO WS-DIST-VALUE.
056800     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
056900     MOVE "BMI - OBESE CLASS I" TO WS-DIST-LABEL.
057000     MOVE CA-BMI-OBESE-1 TO WS-DIST-VALUE.
057100     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
057200     MOVE "BMI - OBESE CLASS II" TO WS-DIST-LABEL.
057300     MOVE CA-BMI-OBESE-2 TO WS-DIST-VALUE.
057400     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
057500     MOVE "BMI - OBESE CLASS III" TO WS-DIST-LABEL.
057600     MOVE CA-BMI-OBESE-3 TO WS-DIST-VALUE.
057700     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
057800     MOVE "AVERAGE BMI" TO WS-AVG-LABEL.
057900     MOVE CA-AVG-BMI TO WS-AVG-VALUE.
058000     WRITE SUMMARY-REPORT-REC FROM WS-AVG-LINE.
058100     WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE.
058200     MOVE "CHILD-PUGH - GRADE A" TO WS-DIST-LABEL.
058300     MOVE CA-CHILDPUGH-A TO WS-DIST-VALUE.
058400     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
058500     MOVE "CHILD-PUGH - GRADE B" TO WS-DIST-LABEL.
058600     MOVE CA-CHILDPUGH-B TO WS-DIST-VALUE.
058700     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
058800     MOVE "CHILD-PUGH - GRADE C" TO WS-DIST-LABEL.
058900     MOVE CA-CHILDPUGH-C TO WS-DIST-VALUE.
059000     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
059100     WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE.
059200     MOVE "GCS - SEVERE" TO WS-DIST-LABEL.
059300     MOVE CA-GCS-SEVERE TO WS-DIST-VALUE.
059400     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
059500     MOVE "GCS - MODERATE" TO WS-DIST-LABEL.
059600     MOVE CA-GCS-MODERATE TO WS-DIST-VALUE.
059700     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
059800     MOVE "GCS - MILD" TO WS-DIST-LABEL.
059900     MOVE CA-GCS-MILD TO WS-DIST-VALUE.
060000     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
060100     WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE.
060200     MOVE "GENEVA (SIMPLIFIED) - LOW" TO WS-DIST-LABEL.
060300     MOVE CA-GENEVA-LOW TO WS-DIST-VALUE.
060400     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
060500     MOVE "GENEVA (SIMPLIFIED) - INTERMEDIATE" TO WS-DIST-LABEL.
060600     MOVE CA-GENEVA-INTERMEDIATE TO WS-DIST-VALUE.
060700     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
060800     MOVE "GENEVA (SIMPLIFIED) - HIGH" TO WS-DIST-LABEL.
060900     MOVE CA-GENEVA-HIGH TO WS-DIST-VALUE.
061000     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
061100     WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE.
061200     MOVE "PERC - NEGATIVE" TO WS-DIST-LABEL.
061300     MOVE CA-PERC-NEGATIVE-COUNT TO WS-DIST-VALUE.
061400     WRITE SUMMARY-REPORT-REC FROM WS-DIST-LINE.
061500     MOVE "AVERAGE MAP" TO WS-AVG-LABEL.
061600     MOVE CA-AVG-MAP TO WS-AVG-VALUE.
061700     WRITE SUMMARY-REPORT-REC FROM WS-AVG-LINE.
061800     WRITE SUMMARY-REPORT-REC FROM WS-BLANK-LINE.
061900     WRITE SUMMARY-REPORT-REC FROM WS-TRAILER-LINE.
062000 950-EXIT.
062100     EXIT.
062200
062300 999-CLEANUP.
062400     MOVE "999-CLEANUP" TO PARA-NAME.
062500     DISPLAY "** CLNDRIV - RECORDS READ    ** " CA-RECORDS-READ.
062600     DISPLAY "** CLNDRIV - RESULTS WRITTEN ** " CA-RECORDS-WRITTEN.
062700 999-EXIT.
062800     EXIT.
062900
063000 1000-ABEND-RTN.
063100     MOVE "1000-ABEND-RTN" TO PARA-NAME.
063200     MOVE "UNRECOVERABLE FILE ERROR" TO ABEND-REASON.
063300     MOVE OFCODE TO ACTUAL-VAL.
063400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063500     STOP RUN.
