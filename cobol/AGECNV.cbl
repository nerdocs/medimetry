000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AGECNV.
000400 AUTHOR. R. M. SOUZA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/87.
000700 DATE-COMPILED. 05/22/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    SHOP UTILITY SUBPROGRAM - AGE-FROM-DATE-OF-BIRTH AND THE
001300*    TWO LAB-UNIT CONVERSIONS (UMOL/L <-> MG/DL) THAT FEED THE
001400*    CLINICAL CALCULATION BATCH (CLNDRIV) AND ANY OTHER JOB
001500*    STEP THAT NEEDS A QUICK AGE OR UNIT SWAP. ONE OF FOUR
001600*    LITTLE FUNCTIONS RUNS PER CALL, PICKED BY AGECNV-FUNCTION-SW,
001700*    THE SAME WAY CLCLBCST PICKS LAB-TEST VS EQUIPMENT.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    052287  RMS ORIGINAL - AGE IN WHOLE YEARS ONLY
002200*    070803  RMS ADDED AGE-TUPLE (YEARS,MONTHS,DAYS) FUNCTION
002300*                FOR THE PEDIATRIC GROWTH-CHART JOB
002400*    102296  RMS ADDED UMOL/L <-> MG/DL CONVERSION FUNCTIONS
002500*                PER LAB INTERFACE TICKET CLN-0031
002600*    011599  KAP Y2K REMEDIATION - BIRTH-DATE/AS-OF-DATE WERE
002700*                2-DIGIT YEARS ON INPUT; CALLER NOW PASSES 4
002800*                DIGIT YEARS, THIS MODULE NO LONGER WINDOWS THEM
002900*    081502  RMS LEAP-YEAR BORROW FOR FEBRUARY WAS WRONG ON
003000*                CENTURY YEARS NOT DIVISIBLE BY 400 - FIXED
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700 DATA DIVISION.
003800 FILE SECTION.
003900 WORKING-STORAGE SECTION.
004000******************************************************************
004100*   MONTH-LENGTH TABLE USED WHEN THE AGE-TUPLE FUNCTION HAS TO   *
004200*   BORROW A MONTH'S WORTH OF DAYS. ENTRY 2 (FEBRUARY) IS RESET  *
004300*   TO 29 IN 150-CHECK-LEAP WHEN THE REFERENCE YEAR IS A LEAP    *
004400*   YEAR - SEE MOVE 29 TO MONTH-LEN-ENTRY(2) BELOW.              *
004500******************************************************************
004600 01  MONTH-LENGTHS.
004700     05  MONTH-LEN-ENTRY OCCURS 12 TIMES
004800                         INDEXED BY MONTH-IDX
004900                         PIC 9(02) COMP.
005000     05  FILLER                  PIC X(02).
005100
005200 77  WORK-LEAP-REMAINDER-4       PIC 9(02) COMP.
005300
005400 77  WORK-LEAP-REMAINDER-100     PIC 9(02) COMP.
005500
005600 77  LEAP-YEAR-SW                PIC X(01) VALUE "N".
005700     88  IS-LEAP-YEAR            VALUE "Y".
005800 01  MISC-WS-FIELDS.
005900     05  WORK-BORROW-MONTH       PIC 9(02) COMP.
006000     05  WORK-BORROW-MONTH-R REDEFINES WORK-BORROW-MONTH
006100                             PIC X(02).
006200     05  WORK-LEAP-REMAINDER-400 PIC 9(03) COMP.
006300     05  WORK-LEAP-REMAINDER-400-R REDEFINES
006400         WORK-LEAP-REMAINDER-400 PIC X(03).
006500     05  FILLER                  PIC X(02).
006600 01  WORK-CONVERT-FACTOR         PIC 9(02)V9(05) COMP-3
006700                                 VALUE 18.01528.
006800 01  WORK-CONVERT-FACTOR-R REDEFINES WORK-CONVERT-FACTOR
006900                                 PIC X(08).
007000
007100 LINKAGE SECTION.
007200 01  AGECNV-PARM.
007300     05  AGECNV-FUNCTION-SW      PIC X(01).
007400         88  AGECNV-AGE-YEARS    VALUE "A".
007500         88  AGECNV-AGE-TUPLE    VALUE "T".
007600         88  AGECNV-UMOL-TO-MGDL VALUE "U".
007700         88  AGECNV-MGDL-TO-UMOL VALUE "M".
007800     05  AGECNV-BIRTH-DATE.
007900         10  AGECNV-BIRTH-YYYY   PIC 9(04).
008000         10  AGECNV-BIRTH-MM     PIC 9(02).
008100         10  AGECNV-BIRTH-DD     PIC 9(02).
008200     05  AGECNV-AS-OF-DATE.
008300         10  AGECNV-ASOF-YYYY    PIC 9(04).
008400         10  AGECNV-ASOF-MM      PIC 9(02).
008500         10  AGECNV-ASOF-DD      PIC 9(02).
008600     05  AGECNV-AGE-YEARS-OUT    PIC 9(03).
008700     05  AGECNV-AGE-MONTHS-OUT   PIC 9(02).
008800     05  AGECNV-AGE-DAYS-OUT     PIC 9(02).
008900     05  AGECNV-CONVERT-IN       PIC 9(05)V9(04).
009000     05  AGECNV-CONVERT-OUT      PIC 9(05)V9(04).
009100     05  AGECNV-ERROR-SW         PIC X(01).
009200         88  AGECNV-ERROR        VALUE "Y".
009300     05  FILLER                  PIC X(02).
009400
009500 PROCEDURE DIVISION USING AGECNV-PARM.
009600     MOVE "N" TO AGECNV-ERROR-SW.
009700     MOVE 31 TO MONTH-LEN-ENTRY(1) MONTH-LEN-ENTRY(3)
009800                MONTH-LEN-ENTRY(5) MONTH-LEN-ENTRY(7)
009900                MONTH-LEN-ENTRY(8) MONTH-LEN-ENTRY(10)
010000                MONTH-LEN-ENTRY(12).
010100     MOVE 30 TO MONTH-LEN-ENTRY(4) MONTH-LEN-ENTRY(6)
010200                MONTH-LEN-ENTRY(9) MONTH-LEN-ENTRY(11).
010300     MOVE 28 TO MONTH-LEN-ENTRY(2).
010400     IF AGECNV-AGE-YEARS
010500         PERFORM 100-AGE-YEARS THRU 100-EXIT
010600     ELSE IF AGECNV-AGE-TUPLE
010700         PERFORM 200-AGE-TUPLE THRU 200-EXIT
010800     ELSE IF AGECNV-UMOL-TO-MGDL
010900         PERFORM 300-UMOL-TO-MGDL THRU 300-EXIT
011000     ELSE IF AGECNV-MGDL-TO-UMOL
011100         PERFORM 400-MGDL-TO-UMOL THRU 400-EXIT
011200     ELSE
011300         MOVE "Y" TO AGECNV-ERROR-SW.
011400     GOBACK.
011500
011600 100-AGE-YEARS.
011700*    YEARS = REF-YEAR - BIRTH-YEAR, MINUS 1 IF THE REFERENCE
011800*    (MONTH,DAY) PRECEDES THE BIRTH (MONTH,DAY)
011900     COMPUTE AGECNV-AGE-YEARS-OUT =
012000         AGECNV-ASOF-YYYY - AGECNV-BIRTH-YYYY.
012100     IF AGECNV-ASOF-MM < AGECNV-BIRTH-MM
012200         SUBTRACT 1 FROM AGECNV-AGE-YEARS-OUT
012300     ELSE
012400         IF AGECNV-ASOF-MM = AGECNV-BIRTH-MM
012500            AND AGECNV-ASOF-DD < AGECNV-BIRTH-DD
012600            SUBTRACT 1 FROM AGECNV-AGE-YEARS-OUT.
012700 100-EXIT.
012800     EXIT.
012900
013000 200-AGE-TUPLE.
013100     PERFORM 150-CHECK-LEAP THRU 150-EXIT.
013200     IF AGECNV-ASOF-DD < AGECNV-BIRTH-DD
013300         COMPUTE WORK-BORROW-MONTH =
013400             AGECNV-ASOF-MM - 1
013500         IF WORK-BORROW-MONTH = 0
013600             MOVE 12 TO WORK-BORROW-MONTH
013700         END-IF
013800         COMPUTE AGECNV-AGE-DAYS-OUT =
013900             MONTH-LEN-ENTRY(WORK-BORROW-MONTH)
014000             + AGECNV-ASOF-DD - AGECNV-BIRTH-DD
014100         COMPUTE AGECNV-AGE-MONTHS-OUT =
014200             AGECNV-ASOF-MM - AGECNV-BIRTH-MM - 1
014300     ELSE
014400         COMPUTE AGECNV-AGE-DAYS-OUT =
014500             AGECNV-ASOF-DD - AGECNV-BIRTH-DD
014600         COMPUTE AGECNV-AGE-MONTHS-OUT =
014700             AGECNV-ASOF-MM - AGECNV-BIRTH-MM.
014800     IF AGECNV-AGE-MONTHS-OUT < 0
014900         ADD 12 TO AGECNV-AGE-MONTHS-OUT
015000         COMPUTE AGECNV-AGE-YEARS-OUT =
015100             AGECNV-ASOF-YYYY - AGECNV-BIRTH-YYYY - 1
015200     ELSE
015300         COMPUTE AGECNV-AGE-YEARS-OUT =
015400             AGECNV-ASOF-YYYY - AGECNV-BIRTH-YYYY.
015500 200-EXIT.
015600     EXIT.
015700
015800 150-CHECK-LEAP.
015900     MOVE "N" TO LEAP-YEAR-SW.
016000     DIVIDE AGECNV-ASOF-YYYY BY 4
016100         GIVING WORK-LEAP-REMAINDER-4
016200         REMAINDER WORK-LEAP-REMAINDER-4.
016300     IF WORK-LEAP-REMAINDER-4 = 0
016400         MOVE "Y" TO LEAP-YEAR-SW
016500         DIVIDE AGECNV-ASOF-YYYY BY 100
016600             GIVING WORK-LEAP-REMAINDER-100
016700             REMAINDER WORK-LEAP-REMAINDER-100
016800         IF WORK-LEAP-REMAINDER-100 = 0
016900             MOVE "N" TO LEAP-YEAR-SW
017000             DIVIDE AGECNV-ASOF-YYYY BY 400
017100                 GIVING WORK-LEAP-REMAINDER-400
017200                 REMAINDER WORK-LEAP-REMAINDER-400
017300             IF WORK-LEAP-REMAINDER-400 = 0
017400                 MOVE "Y" TO LEAP-YEAR-SW.
017500     IF IS-LEAP-YEAR
017600         MOVE 29 TO MONTH-LEN-ENTRY(2).
017700 150-EXIT.
017800     EXIT.
017900
018000 300-UMOL-TO-MGDL.
018100     IF AGECNV-CONVERT-IN NOT NUMERIC
018200         MOVE "Y" TO AGECNV-ERROR-SW
018300         MOVE ZERO TO AGECNV-CONVERT-OUT
018400         GO TO 300-EXIT.
018500     COMPUTE AGECNV-CONVERT-OUT ROUNDED =
018600         AGECNV-CONVERT-IN * WORK-CONVERT-FACTOR.
018700 300-EXIT.
018800     EXIT.
018900
019000 400-MGDL-TO-UMOL.
019100     IF AGECNV-CONVERT-IN NOT NUMERIC
019200         MOVE "Y" TO AGECNV-ERROR-SW
019300         MOVE ZERO TO AGECNV-CONVERT-OUT
019400         GO TO 400-EXIT.
019500     COMPUTE AGECNV-CONVERT-OUT ROUNDED =
019600         AGECNV-CONVERT-IN / WORK-CONVERT-FACTOR.
019700 400-EXIT.
019800     EXIT.
