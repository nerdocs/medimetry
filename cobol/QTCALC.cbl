000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QTCALC.
000400 AUTHOR. R. M. SOUZA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/87.
000700 DATE-COMPILED. 05/22/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CARDIAC-QTC RULE UNIT FOR THE CLINICAL CALCULATION BATCH
001300*    (CLNDRIV). TAKES THE MEASURED QT INTERVAL AND HEART RATE
001400*    OFF ONE PATCLIN ENCOUNTER RECORD AND RETURNS THE CORRECTED
001500*    QT INTERVAL BY ALL FOUR HOUSE-APPROVED FORMULAS. SAME
001600*    LINKAGE-PARM, NO-FILE-SECTION SHAPE AS CLCLBCST.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    052287  RMS ORIGINAL - BAZETT AND FRAMINGHAM ONLY
002100*    090104  RMS ADDED FRIDERICIA AND HODGES PER CARDIOLOGY
002200*                DEPT REQUEST
002300*    011599  KAP Y2K REMEDIATION - N/A, NO DATE FIELDS HERE
002400*    061207  RMS HEART-RATE OF ZERO WAS DIVIDING BY ZERO AND
002500*                ABENDING THE WHOLE BATCH - NOW VALIDATED
002600*                BEFORE ANY COMPUTE RUNS (TICKET CLN-0066)
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300 DATA DIVISION.
003400 FILE SECTION.
003500 WORKING-STORAGE SECTION.
003600 01  MISC-WS-FIELDS.
003700     05  WORK-RR-INTERVAL        PIC 9(01)V9(06) COMP-3.
003800     05  WORK-RR-SQRT            PIC 9(01)V9(06) COMP-3.
003900     05  WORK-RR-CUBE-ROOT       PIC 9(01)V9(06) COMP-3.
004000     05  WORK-RR-R REDEFINES WORK-RR-INTERVAL
004030                             PIC X(04).
004040     05  WORK-RR-SQRT-R REDEFINES WORK-RR-SQRT
004050                             PIC X(04).
004060     05  WORK-RR-CUBE-ROOT-R REDEFINES WORK-RR-CUBE-ROOT
004070                             PIC X(04).
004080     05  FILLER                  PIC X(02).
004200
004300 LINKAGE SECTION.
004400 01  QTCALC-PARM.
004500     05  QTCALC-QT-INTERVAL-MS   PIC 9(03)V9(01).
004600     05  QTCALC-HEART-RATE       PIC 9(03).
004700     05  QTCALC-QTC-BAZETT       PIC 9(03)V9(01).
004800     05  QTCALC-QTC-FRIDERICIA   PIC 9(03)V9(01).
004900     05  QTCALC-QTC-FRAMINGHAM   PIC 9(03)V9(01).
005000     05  QTCALC-QTC-HODGES       PIC 9(03)V9(01).
005100     05  QTCALC-ERROR-SW         PIC X(01).
005200         88  QTCALC-ERROR        VALUE "Y".
005250     05  FILLER                  PIC X(02).
005300
005400 PROCEDURE DIVISION USING QTCALC-PARM.
005500     MOVE "N" TO QTCALC-ERROR-SW.
005600     MOVE ZERO TO QTCALC-QTC-BAZETT QTCALC-QTC-FRIDERICIA
005700                  QTCALC-QTC-FRAMINGHAM QTCALC-QTC-HODGES.
005800     IF QTCALC-QT-INTERVAL-MS > 0
005900        AND QTCALC-HEART-RATE > 0
006000        AND QTCALC-HEART-RATE NOT > 300
006100         PERFORM 100-COMPUTE-QTC THRU 100-EXIT
006200     ELSE
006300         MOVE "Y" TO QTCALC-ERROR-SW.
006400     GOBACK.
006500
006600 100-COMPUTE-QTC.
006700     COMPUTE WORK-RR-INTERVAL ROUNDED =
006800         60 / QTCALC-HEART-RATE.
006900     COMPUTE WORK-RR-SQRT ROUNDED =
007000         WORK-RR-INTERVAL ** 0.5.
007100     COMPUTE WORK-RR-CUBE-ROOT ROUNDED =
007200         WORK-RR-INTERVAL ** 0.3333333.
007300     COMPUTE QTCALC-QTC-BAZETT ROUNDED =
007400         QTCALC-QT-INTERVAL-MS / WORK-RR-SQRT.
007500     COMPUTE QTCALC-QTC-FRIDERICIA ROUNDED =
007600         QTCALC-QT-INTERVAL-MS / WORK-RR-CUBE-ROOT.
007700     COMPUTE QTCALC-QTC-FRAMINGHAM ROUNDED =
007800         QTCALC-QT-INTERVAL-MS + (154 * (1 - WORK-RR-INTERVAL)).
007900     COMPUTE QTCALC-QTC-HODGES ROUNDED =
008000         QTCALC-QT-INTERVAL-MS +
008100             (1.75 * (QTCALC-HEART-RATE - 60)).
008200 100-EXIT.
008300     EXIT.
