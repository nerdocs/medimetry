000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CHPSCOR.
000400 AUTHOR. R. M. SOUZA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/87.
000700 DATE-COMPILED. 05/22/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    METABOLIC (HEPATIC) RULE UNIT FOR THE CLINICAL CALCULATION
001300*    BATCH (CLNDRIV). COMPUTES THE CHILD-PUGH SCORE FOR LIVER
001400*    DISEASE SEVERITY FROM BILIRUBIN, ALBUMIN, INR, ASCITES, AND
001500*    ENCEPHALOPATHY GRADE. FIVE COMPONENT SCORES ARE ACCUMULATED
001600*    THE SAME WAY TRMTUPDT ACCUMULATED EQUIPMENT CHARGES ACROSS
001700*    A ROW OF LAB COMPONENTS, EXCEPT HERE THE FIVE COMPONENTS
001800*    ARE FIXED FIELDS, NOT AN OCCURS TABLE.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    052287  RMS ORIGINAL LAYOUT
002300*    011599  KAP Y2K REMEDIATION - N/A, NO DATE FIELDS HERE
002400*    070605  RMS ASCITES/ENCEPHALOPATHY CODE VALIDATION ADDED -
002500*                A BAD SCREEN ENTRY WAS SCORING A "BLANK" AS
002600*                "NONE" (COMPONENT 1) INSTEAD OF FLAGGING THE
002700*                RECORD - TICKET CLN-0059
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400 DATA DIVISION.
003500 FILE SECTION.
003600 WORKING-STORAGE SECTION.
003700 01  MISC-WS-FIELDS.
003800     05  WORK-COMPONENT-BILI     PIC 9(01) COMP.
003900     05  WORK-COMPONENT-BILI-R REDEFINES WORK-COMPONENT-BILI
004000                             PIC X(01).
004100     05  WORK-COMPONENT-ALB      PIC 9(01) COMP.
004200     05  WORK-COMPONENT-ALB-R REDEFINES WORK-COMPONENT-ALB
004300                             PIC X(01).
004400     05  WORK-SCORE-TOTAL        PIC 9(02) COMP.
004500     05  WORK-SCORE-TOTAL-R REDEFINES WORK-SCORE-TOTAL
004600                             PIC X(02).
004700     05  FILLER                  PIC X(02).
004850
004900 77  WORK-COMPONENT-INR          PIC 9(01) COMP.
005050
005100 77  WORK-COMPONENT-ASCITES      PIC 9(01) COMP.
005250
005300 77  WORK-COMPONENT-ENCEPH       PIC 9(01) COMP.
005400
005500 LINKAGE SECTION.
005600 01  CHPSCOR-PARM.
005700     05  CHPSCOR-BILIRUBIN       PIC 9(02)V9(02).
005800     05  CHPSCOR-ALBUMIN         PIC 9(01)V9(02).
005900     05  CHPSCOR-INR             PIC 9(01)V9(02).
006000     05  CHPSCOR-ASCITES         PIC X(01).
006100         88  CHPSCOR-ASCITES-NONE     VALUE "N".
006200         88  CHPSCOR-ASCITES-SLIGHT   VALUE "S".
006300         88  CHPSCOR-ASCITES-MODERATE VALUE "M".
006400     05  CHPSCOR-ENCEPHALOPATHY  PIC X(01).
006500         88  CHPSCOR-ENCEPH-NONE      VALUE "N".
006600         88  CHPSCOR-ENCEPH-GRADE-1-2 VALUE "1".
006700         88  CHPSCOR-ENCEPH-GRADE-3-4 VALUE "3".
006800     05  CHPSCOR-SCORE           PIC 9(02).
006900     05  CHPSCOR-GRADE           PIC X(01).
007000     05  CHPSCOR-ERROR-SW        PIC X(01).
007100         88  CHPSCOR-ERROR       VALUE "Y".
007200     05  FILLER                  PIC X(02).
007300
007400 PROCEDURE DIVISION USING CHPSCOR-PARM.
007500     MOVE "N" TO CHPSCOR-ERROR-SW.
007600     MOVE ZERO TO CHPSCOR-SCORE.
007700     MOVE SPACE TO CHPSCOR-GRADE.
007800     IF CHPSCOR-BILIRUBIN < ZERO
007900        OR CHPSCOR-ALBUMIN < ZERO
008000        OR CHPSCOR-INR < ZERO
008100        OR NOT (CHPSCOR-ASCITES-NONE OR CHPSCOR-ASCITES-SLIGHT
008200                OR CHPSCOR-ASCITES-MODERATE)
008300        OR NOT (CHPSCOR-ENCEPH-NONE OR CHPSCOR-ENCEPH-GRADE-1-2
008400                OR CHPSCOR-ENCEPH-GRADE-3-4)
008500         MOVE "Y" TO CHPSCOR-ERROR-SW
008600         GOBACK.
008700     PERFORM 100-SCORE-BILIRUBIN THRU 100-EXIT.
008800     PERFORM 200-SCORE-ALBUMIN THRU 200-EXIT.
008900     PERFORM 300-SCORE-INR THRU 300-EXIT.
009000     PERFORM 400-SCORE-ASCITES THRU 400-EXIT.
009100     PERFORM 500-SCORE-ENCEPHALOPATHY THRU 500-EXIT.
009200     COMPUTE WORK-SCORE-TOTAL =
009300         WORK-COMPONENT-BILI + WORK-COMPONENT-ALB +
009400         WORK-COMPONENT-INR + WORK-COMPONENT-ASCITES +
009500         WORK-COMPONENT-ENCEPH.
009600     MOVE WORK-SCORE-TOTAL TO CHPSCOR-SCORE.
009700     PERFORM 600-SET-GRADE THRU 600-EXIT.
009800     GOBACK.
009900
010000 100-SCORE-BILIRUBIN.
010100     IF CHPSCOR-BILIRUBIN < 2.0
010200         MOVE 1 TO WORK-COMPONENT-BILI
010300     ELSE IF CHPSCOR-BILIRUBIN NOT > 3.0
010400         MOVE 2 TO WORK-COMPONENT-BILI
010500     ELSE
010600         MOVE 3 TO WORK-COMPONENT-BILI.
010700 100-EXIT.
010800     EXIT.
010900
011000 200-SCORE-ALBUMIN.
011100     IF CHPSCOR-ALBUMIN > 3.5
011200         MOVE 1 TO WORK-COMPONENT-ALB
011300     ELSE IF CHPSCOR-ALBUMIN NOT < 2.8
011400         MOVE 2 TO WORK-COMPONENT-ALB
011500     ELSE
011600         MOVE 3 TO WORK-COMPONENT-ALB.
011700 200-EXIT.
011800     EXIT.
011900
012000 300-SCORE-INR.
012100     IF CHPSCOR-INR < 1.7
012200         MOVE 1 TO WORK-COMPONENT-INR
012300     ELSE IF CHPSCOR-INR NOT > 2.3
012400         MOVE 2 TO WORK-COMPONENT-INR
012500     ELSE
012600         MOVE 3 TO WORK-COMPONENT-INR.
012700 300-EXIT.
012800     EXIT.
012900
013000 400-SCORE-ASCITES.
013100     IF CHPSCOR-ASCITES-NONE
013200         MOVE 1 TO WORK-COMPONENT-ASCITES
013300     ELSE IF CHPSCOR-ASCITES-SLIGHT
013400         MOVE 2 TO WORK-COMPONENT-ASCITES
013500     ELSE
013600         MOVE 3 TO WORK-COMPONENT-ASCITES.
013700 400-EXIT.
013800     EXIT.
013900
014000 500-SCORE-ENCEPHALOPATHY.
014100     IF CHPSCOR-ENCEPH-NONE
014200         MOVE 1 TO WORK-COMPONENT-ENCEPH
014300     ELSE IF CHPSCOR-ENCEPH-GRADE-1-2
014400         MOVE 2 TO WORK-COMPONENT-ENCEPH
014500     ELSE
014600         MOVE 3 TO WORK-COMPONENT-ENCEPH.
014700 500-EXIT.
014800     EXIT.
014900
015000 600-SET-GRADE.
015100     IF CHPSCOR-SCORE NOT > 6
015200         MOVE "A" TO CHPSCOR-GRADE
015300     ELSE IF CHPSCOR-SCORE NOT > 9
015400         MOVE "B" TO CHPSCOR-GRADE
015500     ELSE
015600         MOVE "C" TO CHPSCOR-GRADE.
015700 600-EXIT.
015800     EXIT.
