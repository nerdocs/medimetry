000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BMIBSA.
000400 AUTHOR. R. M. SOUZA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/87.
000700 DATE-COMPILED. 05/22/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    ANTHROPOMETRIC RULE UNIT FOR THE CLINICAL CALCULATION
001300*    BATCH (CLNDRIV). TAKES WEIGHT/HEIGHT OFF ONE PATCLIN
001400*    ENCOUNTER RECORD AND RETURNS BODY-MASS INDEX (VALUE PLUS
001500*    WHO CATEGORY TEXT) AND BODY-SURFACE-AREA BY ALL FIVE HOUSE-
001600*    APPROVED FORMULAS. NO FILE ACCESS OF ITS OWN - PURE
001700*    CALCULATION, SAME SHAPE AS CLCLBCST.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    052287  RMS ORIGINAL - BMI AND MOSTELLER BSA ONLY
002200*    081503  RMS ADDED DUBOIS/HAYCOCK/GEHAN-GEORGE/BOYD BSA
002300*                PER CARDIOLOGY DEPT REQUEST FOR FORMULA
002400*                COMPARISON ON PEDIATRIC CHARTS
002500*    030507  RMS BMI-CATEGORY NOW A SEARCHED TABLE INSTEAD OF
002600*                NESTED IFS - EASIER FOR THE NEXT GUY TO ADD A
002700*                BAND WITHOUT RE-READING THE WHOLE PARAGRAPH
002800*    011599  KAP Y2K REMEDIATION - N/A, NO DATE FIELDS HERE,
002900*                NOTED FOR THE AUDIT BINDER ANYWAY
003000*    052811  RMS BOYD FORMULA ADDED - CALLS THE SHOP LOG10TBL
003100*                MATH UTILITY (MAINTAINED BY THE NUMERICAL
003200*                METHODS GROUP, NOT SHIPPED WITH THIS PROGRAM)
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 WORKING-STORAGE SECTION.
004200******************************************************************
004300*   WHO BMI-CATEGORY TABLE - SEARCHED IN ASCENDING UPPER-BOUND   *
004400*   ORDER, PATSRCH-STYLE. LAST ENTRY (OBESE CLASS III) HAS NO    *
004500*   UPPER BOUND SO IT ONLY MATCHES AT-END.                       *
004600******************************************************************
004700 01  BMI-CATEGORY-TABLE.
004800     05  BMI-BAND-ENTRY OCCURS 6 TIMES INDEXED BY BMI-BAND-IDX.
004900         10  BMI-BAND-UPPER-BOUND    PIC 9(03)V9(01) COMP-3.
005000         10  BMI-BAND-TEXT           PIC X(16).
005050     05  FILLER                  PIC X(02).
005100 01  MISC-WS-FIELDS.
005200     05  WORK-HEIGHT-M           PIC 9(01)V9(06) COMP-3.
005300     05  WORK-HEIGHT-M-SQ        PIC 9(02)V9(06) COMP-3.
005400     05  WORK-WEIGHT-EXP         PIC 9(03)V9(06) COMP-3.
005500     05  WORK-HEIGHT-EXP         PIC 9(03)V9(06) COMP-3.
005600     05  WORK-LOG10-WEIGHT       PIC S9(02)V9(06) COMP-3.
005700     05  WORK-BOYD-EXPONENT      PIC S9(01)V9(06) COMP-3.
005800     05  WORK-HEIGHT-EXP-R REDEFINES WORK-HEIGHT-EXP
005900                             PIC X(08).
006000     05  WORK-WEIGHT-EXP-R REDEFINES WORK-WEIGHT-EXP
006080                             PIC X(08).
006090     05  WORK-LOG10-WEIGHT-R REDEFINES WORK-LOG10-WEIGHT
006100                             PIC X(08).
006110     05  FILLER                  PIC X(02).
006150 01  LOG10TBL-PARM.
006160     05  LOG10TBL-INPUT          PIC 9(03)V9(02).
006170     05  LOG10TBL-RESULT         PIC S9(02)V9(06).
006180     05  FILLER                  PIC X(01).
006200
006300 LINKAGE SECTION.
006400 01  BMIBSA-PARM.
006500     05  BMIBSA-WEIGHT-KG        PIC 9(03)V9(02).
006600     05  BMIBSA-HEIGHT-CM        PIC 9(03)V9(01).
006700     05  BMIBSA-BMI-VALUE        PIC 9(03)V9(01).
006800     05  BMIBSA-BMI-CATEGORY     PIC X(16).
006900     05  BMIBSA-BSA-MOSTELLER    PIC 9(01)V9(02).
007000     05  BMIBSA-BSA-DUBOIS       PIC 9(01)V9(02).
007100     05  BMIBSA-BSA-HAYCOCK      PIC 9(01)V9(02).
007200     05  BMIBSA-BSA-GEHAN-GEORGE PIC 9(01)V9(02).
007300     05  BMIBSA-BSA-BOYD         PIC 9(01)V9(02).
007400     05  BMIBSA-BMI-ERROR-SW     PIC X(01).
007500         88  BMIBSA-BMI-ERROR    VALUE "Y".
007600     05  BMIBSA-BSA-ERROR-SW     PIC X(01).
007700         88  BMIBSA-BSA-ERROR    VALUE "Y".
007750     05  FILLER                  PIC X(02).
007800
008300 PROCEDURE DIVISION USING BMIBSA-PARM.
008400     PERFORM 050-LOAD-CATEGORY-TABLE THRU 050-EXIT.
008500     MOVE "N" TO BMIBSA-BMI-ERROR-SW.
008600     MOVE "N" TO BMIBSA-BSA-ERROR-SW.
008700     MOVE ZERO TO BMIBSA-BMI-VALUE.
008800     MOVE SPACES TO BMIBSA-BMI-CATEGORY.
008900     MOVE ZERO TO BMIBSA-BSA-MOSTELLER BMIBSA-BSA-DUBOIS
009000                  BMIBSA-BSA-HAYCOCK BMIBSA-BSA-GEHAN-GEORGE
009100                  BMIBSA-BSA-BOYD.
009200     IF BMIBSA-WEIGHT-KG > 0
009300        AND BMIBSA-WEIGHT-KG NOT > 300
009400        AND BMIBSA-HEIGHT-CM > 10
009500        AND BMIBSA-HEIGHT-CM NOT > 300
009600         PERFORM 100-COMPUTE-BMI THRU 100-EXIT
009700     ELSE
009800         MOVE "Y" TO BMIBSA-BMI-ERROR-SW.
009900     IF BMIBSA-WEIGHT-KG > 0 AND BMIBSA-HEIGHT-CM > 0
010000         PERFORM 200-COMPUTE-BSA THRU 200-EXIT
010100     ELSE
010200         MOVE "Y" TO BMIBSA-BSA-ERROR-SW.
010300     GOBACK.
010400
010500 050-LOAD-CATEGORY-TABLE.
010600     MOVE  18.5 TO BMI-BAND-UPPER-BOUND(1).
010700     MOVE "UNDERWEIGHT"     TO BMI-BAND-TEXT(1).
010800     MOVE  25.0 TO BMI-BAND-UPPER-BOUND(2).
010900     MOVE "NORMAL WEIGHT"   TO BMI-BAND-TEXT(2).
011000     MOVE  30.0 TO BMI-BAND-UPPER-BOUND(3).
011100     MOVE "OVERWEIGHT"      TO BMI-BAND-TEXT(3).
011200     MOVE  35.0 TO BMI-BAND-UPPER-BOUND(4).
011300     MOVE "OBESE CLASS I"   TO BMI-BAND-TEXT(4).
011400     MOVE  40.0 TO BMI-BAND-UPPER-BOUND(5).
011500     MOVE "OBESE CLASS II"  TO BMI-BAND-TEXT(5).
011600     MOVE 999.9 TO BMI-BAND-UPPER-BOUND(6).
011700     MOVE "OBESE CLASS III" TO BMI-BAND-TEXT(6).
011800 050-EXIT.
011900     EXIT.
012000
012100 100-COMPUTE-BMI.
012200     COMPUTE WORK-HEIGHT-M ROUNDED =
012300         BMIBSA-HEIGHT-CM / 100.
012400     COMPUTE WORK-HEIGHT-M-SQ ROUNDED =
012500         WORK-HEIGHT-M * WORK-HEIGHT-M.
012600     COMPUTE BMIBSA-BMI-VALUE ROUNDED =
012700         BMIBSA-WEIGHT-KG / WORK-HEIGHT-M-SQ.
012800     SET BMI-BAND-IDX TO 1.
012900     SEARCH BMI-BAND-ENTRY
013000         AT END
013100             MOVE "OBESE CLASS III" TO BMIBSA-BMI-CATEGORY
013200         WHEN BMIBSA-BMI-VALUE < BMI-BAND-UPPER-BOUND(BMI-BAND-IDX)
013300             MOVE BMI-BAND-TEXT(BMI-BAND-IDX) TO
013400                 BMIBSA-BMI-CATEGORY
013500     END-SEARCH.
013600 100-EXIT.
013700     EXIT.
013800
013900 200-COMPUTE-BSA.
014000*    MOSTELLER - THE HOUSE DEFAULT FORMULA
014100     COMPUTE BMIBSA-BSA-MOSTELLER ROUNDED =
014200         ((BMIBSA-WEIGHT-KG * BMIBSA-HEIGHT-CM) / 3600) ** 0.5.
014300*    DUBOIS
014400     COMPUTE WORK-WEIGHT-EXP ROUNDED =
014500         BMIBSA-WEIGHT-KG ** 0.425.
014600     COMPUTE WORK-HEIGHT-EXP ROUNDED =
014700         BMIBSA-HEIGHT-CM ** 0.725.
014800     COMPUTE BMIBSA-BSA-DUBOIS ROUNDED =
014900         0.007184 * WORK-WEIGHT-EXP * WORK-HEIGHT-EXP.
015000*    HAYCOCK
015100     COMPUTE WORK-WEIGHT-EXP ROUNDED =
015200         BMIBSA-WEIGHT-KG ** 0.5378.
015300     COMPUTE WORK-HEIGHT-EXP ROUNDED =
015400         BMIBSA-HEIGHT-CM ** 0.3964.
015500     COMPUTE BMIBSA-BSA-HAYCOCK ROUNDED =
015600         0.024265 * WORK-WEIGHT-EXP * WORK-HEIGHT-EXP.
015700*    GEHAN-GEORGE
015800     COMPUTE WORK-WEIGHT-EXP ROUNDED =
015900         BMIBSA-WEIGHT-KG ** 0.51456.
016000     COMPUTE WORK-HEIGHT-EXP ROUNDED =
016100         BMIBSA-HEIGHT-CM ** 0.42246.
016200     COMPUTE BMIBSA-BSA-GEHAN-GEORGE ROUNDED =
016300         0.0235 * WORK-WEIGHT-EXP * WORK-HEIGHT-EXP.
016400*    BOYD - EXPONENT ON WEIGHT DEPENDS ON LOG10(WEIGHT), WHICH
016500*    THIS SHOP HAS NEVER CODED LOCALLY - CALL THE SHARED MATH
016600*    UTILITY THE SAME WAY DALYEDIT CALLS DTEVAL FOR DATES
016700     MOVE BMIBSA-WEIGHT-KG TO LOG10TBL-INPUT.
016800     CALL "LOG10TBL" USING LOG10TBL-PARM.
016900     MOVE LOG10TBL-RESULT TO WORK-LOG10-WEIGHT.
017000     COMPUTE WORK-BOYD-EXPONENT ROUNDED =
017100         0.6157 - (0.0188 * WORK-LOG10-WEIGHT).
017200     COMPUTE WORK-WEIGHT-EXP ROUNDED =
017300         BMIBSA-WEIGHT-KG ** WORK-BOYD-EXPONENT.
017400     COMPUTE WORK-HEIGHT-EXP ROUNDED =
017500         BMIBSA-HEIGHT-CM ** 0.3.
017600     COMPUTE BMIBSA-BSA-BOYD ROUNDED =
017700         0.03330 * WORK-WEIGHT-EXP * WORK-HEIGHT-EXP.
017800 200-EXIT.
017900     EXIT.
