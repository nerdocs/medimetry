000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RENFUNC.
000400 AUTHOR. R. M. SOUZA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/87.
000700 DATE-COMPILED. 05/22/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    RENAL RULE UNIT FOR THE CLINICAL CALCULATION BATCH
001300*    (CLNDRIV). THREE ESTIMATES OF KIDNEY FUNCTION OFF THE ONE
001400*    SERUM CREATININE RESULT - COCKCROFT-GAULT CREATININE
001500*    CLEARANCE, THE MDRD EGFR, AND THE NEWER CKD-EPI EGFR.
001600*    CKD-EPI NEEDS A MIN/MAX OF THE CREATININE RATIO AGAINST
001700*    ITS KAPPA CONSTANT - WORKED OUT BY A PAIR OF IFS INSTEAD
001800*    OF AN INTRINSIC FUNCTION, THE SAME WAY TRMTSRCH WORKED A
001900*    HIGH/LOW RATE LOOKUP OFF TWO REDEFINED VIEWS OF ONE FIELD.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    052287  RMS ORIGINAL - COCKCROFT-GAULT ONLY
002400*    011599  KAP Y2K REMEDIATION - N/A, NO DATE FIELDS HERE
002500*    031805  RMS ADDED MDRD EGFR PER RENAL DEPT REQUEST
002600*    052811  RMS ADDED CKD-EPI EGFR - TICKET CLN-0112
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300 DATA DIVISION.
003400 FILE SECTION.
003500 WORKING-STORAGE SECTION.
003600 01  MISC-WS-FIELDS.
003700     05  WORK-CRCL-RAW           PIC 9(05)V9(04) COMP-3.
003800     05  WORK-CRCL-RAW-R REDEFINES WORK-CRCL-RAW
003900                             PIC X(05).
004000     05  WORK-MDRD-CR-EXP        PIC 9(03)V9(06) COMP-3.
004100     05  WORK-MDRD-AGE-EXP       PIC 9(03)V9(06) COMP-3.
004200     05  WORK-MDRD-EXP-R REDEFINES WORK-MDRD-AGE-EXP
004300                             PIC X(06).
004400     05  WORK-CKD-RATIO          PIC 9(03)V9(06) COMP-3.
004500     05  WORK-CKD-RATIO-R REDEFINES WORK-CKD-RATIO
004600                             PIC X(06).
004700     05  WORK-CKD-RATIO-LOW      PIC 9(03)V9(06) COMP-3.
004800     05  WORK-CKD-RATIO-HIGH     PIC 9(03)V9(06) COMP-3.
004900     05  WORK-CKD-KAPPA          PIC 9(01)V9(03) COMP-3.
005000     05  WORK-CKD-ALPHA          PIC S9(01)V9(03) COMP-3.
005100     05  WORK-CKD-SEX-FACTOR     PIC 9(01)V9(03) COMP-3.
005200     05  WORK-CKD-LOW-TERM       PIC 9(03)V9(06) COMP-3.
005300     05  WORK-CKD-HIGH-TERM      PIC 9(03)V9(06) COMP-3.
005400     05  WORK-CKD-AGE-TERM       PIC 9(03)V9(06) COMP-3.
005500     05  WORK-MDRD-EGFR-RAW      PIC 9(03)V9(06) COMP-3.
005600     05  WORK-CKD-EGFR-RAW       PIC 9(03)V9(06) COMP-3.
005700     05  FILLER                  PIC X(02).
005800
005900 LINKAGE SECTION.
006000 01  RENFUNC-PARM.
006100     05  RENFUNC-CREATININE      PIC 9(02)V9(02).
006200     05  RENFUNC-AGE-YEARS       PIC 9(03).
006300     05  RENFUNC-WEIGHT-KG       PIC 9(03)V9(02).
006400     05  RENFUNC-SEX             PIC X(01).
006500         88  RENFUNC-SEX-MALE    VALUE "M".
006600         88  RENFUNC-SEX-FEMALE  VALUE "F".
006700     05  RENFUNC-RACE            PIC X(01).
006800         88  RENFUNC-RACE-AFR-AMER VALUE "A".
006900     05  RENFUNC-COCKCROFT-GAULT PIC 9(03).
007000     05  RENFUNC-MDRD-EGFR       PIC 9(03)V9(01).
007100     05  RENFUNC-CKD-EPI-EGFR    PIC 9(03)V9(01).
007200     05  RENFUNC-CG-ERROR-SW     PIC X(01).
007300         88  RENFUNC-CG-ERROR    VALUE "Y".
007400     05  RENFUNC-MDRD-ERROR-SW   PIC X(01).
007500         88  RENFUNC-MDRD-ERROR  VALUE "Y".
007600     05  RENFUNC-CKD-ERROR-SW    PIC X(01).
007700         88  RENFUNC-CKD-ERROR   VALUE "Y".
007800     05  FILLER                  PIC X(03).
007900
008000 PROCEDURE DIVISION USING RENFUNC-PARM.
008100     MOVE "N" TO RENFUNC-CG-ERROR-SW RENFUNC-MDRD-ERROR-SW
008200                 RENFUNC-CKD-ERROR-SW.
008300     MOVE ZERO TO RENFUNC-COCKCROFT-GAULT RENFUNC-MDRD-EGFR
008400                  RENFUNC-CKD-EPI-EGFR.
008500     IF NOT (RENFUNC-SEX-MALE OR RENFUNC-SEX-FEMALE)
008600         MOVE "Y" TO RENFUNC-CG-ERROR-SW
008700         MOVE "Y" TO RENFUNC-MDRD-ERROR-SW
008800         MOVE "Y" TO RENFUNC-CKD-ERROR-SW
008900         GOBACK.
009000     IF RENFUNC-WEIGHT-KG > 0
009100        AND RENFUNC-WEIGHT-KG < 400
009200        AND RENFUNC-CREATININE NOT < ZERO
009300        AND RENFUNC-AGE-YEARS > 0
009400         PERFORM 100-COCKCROFT-GAULT THRU 100-EXIT
009500     ELSE
009600         MOVE "Y" TO RENFUNC-CG-ERROR-SW.
009700     IF RENFUNC-CREATININE > 0
009800        AND RENFUNC-AGE-YEARS > 0
009900         PERFORM 200-MDRD-EGFR THRU 200-EXIT
010000     ELSE
010100         MOVE "Y" TO RENFUNC-MDRD-ERROR-SW.
010200     IF RENFUNC-CREATININE > 0
010300        AND RENFUNC-AGE-YEARS > 0
010400         PERFORM 300-CKD-EPI-EGFR THRU 300-EXIT
010500     ELSE
010600         MOVE "Y" TO RENFUNC-CKD-ERROR-SW.
010700     GOBACK.
010800
010900 100-COCKCROFT-GAULT.
011000     COMPUTE WORK-CRCL-RAW ROUNDED =
011100         ((140 - RENFUNC-AGE-YEARS) * RENFUNC-WEIGHT-KG) /
011200             (72 * RENFUNC-CREATININE).
011300     IF RENFUNC-SEX-FEMALE
011400         COMPUTE WORK-CRCL-RAW ROUNDED = WORK-CRCL-RAW * 0.85.
011500     MOVE WORK-CRCL-RAW TO RENFUNC-COCKCROFT-GAULT.
011600 100-EXIT.
011700     EXIT.
011800
011900 200-MDRD-EGFR.
012000     COMPUTE WORK-MDRD-CR-EXP ROUNDED =
012100         RENFUNC-CREATININE ** -1.154.
012200     COMPUTE WORK-MDRD-AGE-EXP ROUNDED =
012300         RENFUNC-AGE-YEARS ** -0.203.
012400     COMPUTE WORK-MDRD-EGFR-RAW =
012500         175 * WORK-MDRD-CR-EXP * WORK-MDRD-AGE-EXP.
012600     IF RENFUNC-SEX-FEMALE
012700         COMPUTE WORK-MDRD-EGFR-RAW =
012800             WORK-MDRD-EGFR-RAW * 0.742.
012900     IF RENFUNC-RACE-AFR-AMER
013000         COMPUTE WORK-MDRD-EGFR-RAW =
013100             WORK-MDRD-EGFR-RAW * 1.212.
013200*    SEX/RACE FACTORS CARRIED AT FULL COMP-3 PRECISION ABOVE -
013300*    ROUND ONLY ONCE, HERE, INTO THE REPORTED 1-DECIMAL FIELD
013400     COMPUTE RENFUNC-MDRD-EGFR ROUNDED = WORK-MDRD-EGFR-RAW.
013500 200-EXIT.
013600     EXIT.
013700
013800 300-CKD-EPI-EGFR.
013900     IF RENFUNC-SEX-FEMALE
014000         MOVE 0.7 TO WORK-CKD-KAPPA
014100         MOVE -0.329 TO WORK-CKD-ALPHA
014200         MOVE 1.018 TO WORK-CKD-SEX-FACTOR
014300     ELSE
014400         MOVE 0.9 TO WORK-CKD-KAPPA
014500         MOVE -0.411 TO WORK-CKD-ALPHA
014600         MOVE 1.0 TO WORK-CKD-SEX-FACTOR.
014700     COMPUTE WORK-CKD-RATIO ROUNDED =
014800         RENFUNC-CREATININE / WORK-CKD-KAPPA.
014900     IF WORK-CKD-RATIO NOT > 1
015000         MOVE WORK-CKD-RATIO TO WORK-CKD-RATIO-LOW
015100     ELSE
015200         MOVE 1 TO WORK-CKD-RATIO-LOW.
015300     IF WORK-CKD-RATIO NOT < 1
015400         MOVE WORK-CKD-RATIO TO WORK-CKD-RATIO-HIGH
015500     ELSE
015600         MOVE 1 TO WORK-CKD-RATIO-HIGH.
015700     COMPUTE WORK-CKD-LOW-TERM ROUNDED =
015800         WORK-CKD-RATIO-LOW ** WORK-CKD-ALPHA.
015900     COMPUTE WORK-CKD-HIGH-TERM ROUNDED =
016000         WORK-CKD-RATIO-HIGH ** -1.209.
016100     COMPUTE WORK-CKD-AGE-TERM ROUNDED =
016200         0.993 ** RENFUNC-AGE-YEARS.
016300     COMPUTE WORK-CKD-EGFR-RAW =
016400         141 * WORK-CKD-LOW-TERM * WORK-CKD-HIGH-TERM *
016500             WORK-CKD-AGE-TERM * WORK-CKD-SEX-FACTOR.
016600     IF RENFUNC-RACE-AFR-AMER
016700         COMPUTE WORK-CKD-EGFR-RAW =
016800             WORK-CKD-EGFR-RAW * 1.159.
016900*    SEX/RACE FACTORS CARRIED AT FULL COMP-3 PRECISION ABOVE -
017000*    ROUND ONLY ONCE, HERE, INTO THE REPORTED 1-DECIMAL FIELD
017100     COMPUTE RENFUNC-CKD-EPI-EGFR ROUNDED = WORK-CKD-EGFR-RAW.
017200 300-EXIT.
017300     EXIT.
