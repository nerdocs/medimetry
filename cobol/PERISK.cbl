000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PERISK.
000400 AUTHOR. R. M. SOUZA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/87.
000700 DATE-COMPILED. 05/22/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    PULMONARY RULE UNIT FOR THE CLINICAL CALCULATION BATCH
001300*    (CLNDRIV). SCORES THE SIMPLIFIED GENEVA SCALE, THE REVISED
001400*    GENEVA SCALE, AND THE PERC RULE FOR SUSPECTED PULMONARY
001500*    EMBOLISM, ALL THREE OFF THE SAME HANDFUL OF CLINICAL YES/NO
001600*    FLAGS. EACH SCALE BUILDS A LITTLE POINTS TABLE AND WALKS IT
001700*    WITH PERFORM VARYING, THE SAME WAY DALYUPDT WALKED THE
001800*    EQUIPMENT-CHARGE TABLE TO ACCUMULATE A DAILY TOTAL.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    052287  RMS ORIGINAL - SIMPLIFIED GENEVA ONLY
002300*    011599  KAP Y2K REMEDIATION - N/A, NO DATE FIELDS HERE
002400*    042604  RMS ADDED PERC RULE PER ED DEPT REQUEST TO SCREEN
002500*                LOW-RISK CHEST PAIN WORKUPS
002600*    042911  RMS ADDED REVISED GENEVA SCALE - TICKET CLN-0098
002700*    080926  TJW LEG EDEMA AND LEG PALPATION PAIN ARE TWO
002800*                SEPARATE GENEVA CRITERIA, NOT ONE SHARED FLAG -
002900*                SPLIT TABLE ENTRY 8 INTO ENTRIES 8 AND 9 ON
003000*                BOTH THE SIMPLIFIED AND REVISED SCALES - TICKET
003100*                CLN-0163
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 WORKING-STORAGE SECTION.
004100******************************************************************
004200*   SIMPLIFIED-GENEVA POINTS TABLE. ENTRY 1 IS THE AGE BAND,     *
004300*   ENTRIES 2-9 ARE THE ONE-POINT CLINICAL FLAGS - LEG EDEMA AND *
004400*   LEG PALPATION PAIN ARE TWO INDEPENDENT CRITERIA (ENTRIES 8   *
004500*   AND 9), NOT ONE SHARED SLOT - SEE TICKET CLN-0163. LOADED    *
004600*   FRESH EVERY CALL BY 110-LOAD-SIMPLE-TABLE FROM THE LINKAGE   *
004700*   FLAGS.                                                      *
004800******************************************************************
004900 01  SIMPLE-GENEVA-TABLE.
005000     05  SIMPLE-GENEVA-ENTRY OCCURS 9 TIMES
005100                             INDEXED BY SIMPLE-IDX
005200                             PIC 9(01) COMP.
005300     05  FILLER                      PIC X(01).
005400 01  SIMPLE-GENEVA-TABLE-R REDEFINES SIMPLE-GENEVA-TABLE.
005500     05  FILLER                      PIC X(10).
005600 01  REVISED-GENEVA-TABLE.
005700     05  REVISED-GENEVA-ENTRY OCCURS 9 TIMES
005800                              INDEXED BY REVISED-IDX
005900                              PIC 9(01) COMP.
006000     05  FILLER                      PIC X(01).
006100 01  REVISED-GENEVA-TABLE-R REDEFINES REVISED-GENEVA-TABLE.
006200     05  FILLER                      PIC X(10).
006300 01  PERC-CRITERIA-TABLE.
006400     05  PERC-CRITERIA-ENTRY OCCURS 8 TIMES
006500                             INDEXED BY PERC-IDX
006600                             PIC 9(01) COMP.
006700     05  FILLER                      PIC X(02).
006800 01  PERC-CRITERIA-TABLE-R REDEFINES PERC-CRITERIA-TABLE.
006900     05  FILLER                      PIC X(10).
007000 01  MISC-WS-FIELDS.
007100     05  WORK-SIMPLE-SCORE           PIC 9(02) COMP.
007200     05  WORK-REVISED-SCORE          PIC 9(02) COMP.
007300     05  WORK-PERC-COUNT             PIC 9(01) COMP.
007400     05  FILLER                      PIC X(03).
007500
007600 LINKAGE SECTION.
007700 01  PERISK-PARM.
007800     05  PERISK-AGE-YEARS            PIC 9(03).
007900     05  PERISK-HEART-RATE           PIC 9(03).
008000     05  PERISK-O2-SATURATION        PIC 9(03)V9(01).
008100     05  PERISK-FLAG-PREV-PE-DVT     PIC X(01).
008200         88  PERISK-PREV-PE-DVT-YES  VALUE "Y".
008300     05  PERISK-FLAG-SURGERY         PIC X(01).
008400         88  PERISK-SURGERY-YES      VALUE "Y".
008500     05  PERISK-FLAG-HEMOPTYSIS      PIC X(01).
008600         88  PERISK-HEMOPTYSIS-YES   VALUE "Y".
008700     05  PERISK-FLAG-CANCER          PIC X(01).
008800         88  PERISK-CANCER-YES       VALUE "Y".
008900     05  PERISK-FLAG-LEG-PAIN        PIC X(01).
009000         88  PERISK-LEG-PAIN-YES     VALUE "Y".
009100     05  PERISK-FLAG-LEG-EDEMA       PIC X(01).
009200         88  PERISK-LEG-EDEMA-YES    VALUE "Y".
009300     05  PERISK-FLAG-LEG-PALPATION   PIC X(01).
009400         88  PERISK-LEG-PALPATION-YES VALUE "Y".
009500     05  PERISK-FLAG-LEG-SWELLING    PIC X(01).
009600         88  PERISK-LEG-SWELLING-YES VALUE "Y".
009700     05  PERISK-FLAG-HORMONE-USE     PIC X(01).
009800         88  PERISK-HORMONE-USE-YES  VALUE "Y".
009900     05  PERISK-GENEVA-SCORE         PIC 9(02).
010000     05  PERISK-GENEVA-RISK          PIC X(12).
010100     05  PERISK-GENEVA-PROB          PIC X(03).
010200     05  PERISK-GENEVA-REV-SCORE     PIC 9(02).
010300     05  PERISK-GENEVA-REV-RISK      PIC X(12).
010400     05  PERISK-PERC-COUNT           PIC 9(01).
010500     05  PERISK-PERC-FLAG            PIC X(01).
010600         88  PERISK-PERC-POSITIVE    VALUE "P".
010700         88  PERISK-PERC-NEGATIVE    VALUE "N".
010800     05  PERISK-GENEVA-ERROR-SW      PIC X(01).
010900         88  PERISK-GENEVA-ERROR     VALUE "Y".
011000     05  PERISK-REV-GENEVA-ERROR-SW  PIC X(01).
011100         88  PERISK-REV-GENEVA-ERROR VALUE "Y".
011200     05  PERISK-PERC-ERROR-SW        PIC X(01).
011300         88  PERISK-PERC-ERROR       VALUE "Y".
011400     05  FILLER                      PIC X(03).
011500
011600 PROCEDURE DIVISION USING PERISK-PARM.
011700     MOVE "N" TO PERISK-GENEVA-ERROR-SW PERISK-REV-GENEVA-ERROR-SW
011800                 PERISK-PERC-ERROR-SW.
011900     MOVE ZERO TO PERISK-GENEVA-SCORE PERISK-GENEVA-REV-SCORE
012000                  PERISK-PERC-COUNT.
012100     MOVE SPACES TO PERISK-GENEVA-RISK PERISK-GENEVA-PROB
012200                    PERISK-GENEVA-REV-RISK PERISK-PERC-FLAG.
012300     IF PERISK-AGE-YEARS > 0
012400         PERFORM 100-SIMPLE-GENEVA THRU 100-EXIT
012500     ELSE
012600         MOVE "Y" TO PERISK-GENEVA-ERROR-SW.
012700     IF PERISK-AGE-YEARS > 0
012800        AND (PERISK-HEART-RATE = 0
012900             OR (PERISK-HEART-RATE NOT < 1
013000                 AND PERISK-HEART-RATE NOT > 300))
013100         PERFORM 200-REVISED-GENEVA THRU 200-EXIT
013200     ELSE
013300         MOVE "Y" TO PERISK-REV-GENEVA-ERROR-SW.
013400     IF PERISK-AGE-YEARS > 0
013500        AND PERISK-HEART-RATE NOT < 1
013600        AND PERISK-HEART-RATE NOT > 300
013700        AND PERISK-O2-SATURATION > ZERO
013800        AND PERISK-O2-SATURATION NOT > 100.0
013900         PERFORM 300-PERC-RULE THRU 300-EXIT
014000     ELSE
014100         MOVE "Y" TO PERISK-PERC-ERROR-SW.
014200     GOBACK.
014300
014400 100-SIMPLE-GENEVA.
014500     PERFORM 110-LOAD-SIMPLE-TABLE THRU 110-EXIT.
014600     MOVE ZERO TO WORK-SIMPLE-SCORE.
014700     PERFORM 120-SUM-SIMPLE-TABLE THRU 120-EXIT
014800         VARYING SIMPLE-IDX FROM 1 BY 1
014900         UNTIL SIMPLE-IDX > 9.
015000     MOVE WORK-SIMPLE-SCORE TO PERISK-GENEVA-SCORE.
015100     IF WORK-SIMPLE-SCORE NOT > 3
015200         MOVE "LOW         " TO PERISK-GENEVA-RISK
015300         MOVE "8% " TO PERISK-GENEVA-PROB
015400     ELSE IF WORK-SIMPLE-SCORE NOT > 8
015500         MOVE "INTERMEDIATE" TO PERISK-GENEVA-RISK
015600         MOVE "28%" TO PERISK-GENEVA-PROB
015700     ELSE
015800         MOVE "HIGH        " TO PERISK-GENEVA-RISK
015900         MOVE "74%" TO PERISK-GENEVA-PROB.
016000 100-EXIT.
016100     EXIT.
016200
016300 110-LOAD-SIMPLE-TABLE.
016400     MOVE ZERO TO SIMPLE-GENEVA-ENTRY(1).
016500     IF PERISK-AGE-YEARS NOT < 80
016600         MOVE 2 TO SIMPLE-GENEVA-ENTRY(1)
016700     ELSE IF PERISK-AGE-YEARS NOT < 60
016800         MOVE 1 TO SIMPLE-GENEVA-ENTRY(1).
016900     MOVE ZERO TO SIMPLE-GENEVA-ENTRY(2).
017000     IF PERISK-PREV-PE-DVT-YES
017100         MOVE 1 TO SIMPLE-GENEVA-ENTRY(2).
017200     MOVE ZERO TO SIMPLE-GENEVA-ENTRY(3).
017300     IF PERISK-HEART-RATE > 100
017400         MOVE 1 TO SIMPLE-GENEVA-ENTRY(3).
017500     MOVE ZERO TO SIMPLE-GENEVA-ENTRY(4).
017600     IF PERISK-SURGERY-YES
017700         MOVE 1 TO SIMPLE-GENEVA-ENTRY(4).
017800     MOVE ZERO TO SIMPLE-GENEVA-ENTRY(5).
017900     IF PERISK-HEMOPTYSIS-YES
018000         MOVE 1 TO SIMPLE-GENEVA-ENTRY(5).
018100     MOVE ZERO TO SIMPLE-GENEVA-ENTRY(6).
018200     IF PERISK-CANCER-YES
018300         MOVE 1 TO SIMPLE-GENEVA-ENTRY(6).
018400     MOVE ZERO TO SIMPLE-GENEVA-ENTRY(7).
018500     IF PERISK-LEG-PAIN-YES
018600         MOVE 1 TO SIMPLE-GENEVA-ENTRY(7).
018700     MOVE ZERO TO SIMPLE-GENEVA-ENTRY(8).
018800     IF PERISK-LEG-EDEMA-YES
018900         MOVE 1 TO SIMPLE-GENEVA-ENTRY(8).
019000     MOVE ZERO TO SIMPLE-GENEVA-ENTRY(9).
019100     IF PERISK-LEG-PALPATION-YES
019200         MOVE 1 TO SIMPLE-GENEVA-ENTRY(9).
019300 110-EXIT.
019400     EXIT.
019500
019600 120-SUM-SIMPLE-TABLE.
019700     ADD SIMPLE-GENEVA-ENTRY(SIMPLE-IDX) TO WORK-SIMPLE-SCORE.
019800 120-EXIT.
019900     EXIT.
020000
020100 200-REVISED-GENEVA.
020200     PERFORM 210-LOAD-REVISED-TABLE THRU 210-EXIT.
020300     MOVE ZERO TO WORK-REVISED-SCORE.
020400     PERFORM 220-SUM-REVISED-TABLE THRU 220-EXIT
020500         VARYING REVISED-IDX FROM 1 BY 1
020600         UNTIL REVISED-IDX > 9.
020700     MOVE WORK-REVISED-SCORE TO PERISK-GENEVA-REV-SCORE.
020800     IF WORK-REVISED-SCORE NOT > 3
020900         MOVE "LOW         " TO PERISK-GENEVA-REV-RISK
021000     ELSE IF WORK-REVISED-SCORE NOT > 10
021100         MOVE "INTERMEDIATE" TO PERISK-GENEVA-REV-RISK
021200     ELSE
021300         MOVE "HIGH        " TO PERISK-GENEVA-REV-RISK.
021400 200-EXIT.
021500     EXIT.
021600
021700 210-LOAD-REVISED-TABLE.
021800     MOVE ZERO TO REVISED-GENEVA-ENTRY(1).
021900     IF PERISK-AGE-YEARS NOT < 65
022000         MOVE 1 TO REVISED-GENEVA-ENTRY(1).
022100     MOVE ZERO TO REVISED-GENEVA-ENTRY(2).
022200     IF PERISK-HEART-RATE NOT < 95
022300         MOVE 5 TO REVISED-GENEVA-ENTRY(2)
022400     ELSE IF PERISK-HEART-RATE NOT < 75
022500         MOVE 3 TO REVISED-GENEVA-ENTRY(2).
022600     MOVE ZERO TO REVISED-GENEVA-ENTRY(3).
022700     IF PERISK-PREV-PE-DVT-YES
022800         MOVE 3 TO REVISED-GENEVA-ENTRY(3).
022900     MOVE ZERO TO REVISED-GENEVA-ENTRY(4).
023000     IF PERISK-SURGERY-YES
023100         MOVE 2 TO REVISED-GENEVA-ENTRY(4).
023200     MOVE ZERO TO REVISED-GENEVA-ENTRY(5).
023300     IF PERISK-HEMOPTYSIS-YES
023400         MOVE 2 TO REVISED-GENEVA-ENTRY(5).
023500     MOVE ZERO TO REVISED-GENEVA-ENTRY(6).
023600     IF PERISK-CANCER-YES
023700         MOVE 2 TO REVISED-GENEVA-ENTRY(6).
023800     MOVE ZERO TO REVISED-GENEVA-ENTRY(7).
023900     IF PERISK-LEG-PAIN-YES
024000         MOVE 3 TO REVISED-GENEVA-ENTRY(7).
024100     MOVE ZERO TO REVISED-GENEVA-ENTRY(8).
024200     IF PERISK-LEG-EDEMA-YES
024300         MOVE 4 TO REVISED-GENEVA-ENTRY(8).
024400     MOVE ZERO TO REVISED-GENEVA-ENTRY(9).
024500     IF PERISK-LEG-PALPATION-YES
024600         MOVE 4 TO REVISED-GENEVA-ENTRY(9).
024700 210-EXIT.
024800     EXIT.
024900
025000 220-SUM-REVISED-TABLE.
025100     ADD REVISED-GENEVA-ENTRY(REVISED-IDX) TO WORK-REVISED-SCORE.
025200 220-EXIT.
025300     EXIT.
025400
025500 300-PERC-RULE.
025600     PERFORM 310-LOAD-PERC-TABLE THRU 310-EXIT.
025700     MOVE ZERO TO WORK-PERC-COUNT.
025800     PERFORM 320-SUM-PERC-TABLE THRU 320-EXIT
025900         VARYING PERC-IDX FROM 1 BY 1
026000         UNTIL PERC-IDX > 8.
026100     MOVE WORK-PERC-COUNT TO PERISK-PERC-COUNT.
026200     IF WORK-PERC-COUNT = 0
026300         MOVE "N" TO PERISK-PERC-FLAG
026400     ELSE
026500         MOVE "P" TO PERISK-PERC-FLAG.
026600 300-EXIT.
026700     EXIT.
026800
026900 310-LOAD-PERC-TABLE.
027000     MOVE ZERO TO PERC-CRITERIA-ENTRY(1).
027100     IF PERISK-AGE-YEARS NOT < 50
027200         MOVE 1 TO PERC-CRITERIA-ENTRY(1).
027300     MOVE ZERO TO PERC-CRITERIA-ENTRY(2).
027400     IF PERISK-HEART-RATE NOT < 100
027500         MOVE 1 TO PERC-CRITERIA-ENTRY(2).
027600     MOVE ZERO TO PERC-CRITERIA-ENTRY(3).
027700     IF PERISK-O2-SATURATION < 95.0
027800         MOVE 1 TO PERC-CRITERIA-ENTRY(3).
027900     MOVE ZERO TO PERC-CRITERIA-ENTRY(4).
028000     IF PERISK-LEG-SWELLING-YES
028100         MOVE 1 TO PERC-CRITERIA-ENTRY(4).
028200     MOVE ZERO TO PERC-CRITERIA-ENTRY(5).
028300     IF PERISK-HEMOPTYSIS-YES
028400         MOVE 1 TO PERC-CRITERIA-ENTRY(5).
028500     MOVE ZERO TO PERC-CRITERIA-ENTRY(6).
028600     IF PERISK-SURGERY-YES
028700         MOVE 1 TO PERC-CRITERIA-ENTRY(6).
028800     MOVE ZERO TO PERC-CRITERIA-ENTRY(7).
028900     IF PERISK-PREV-PE-DVT-YES
029000         MOVE 1 TO PERC-CRITERIA-ENTRY(7).
029100     MOVE ZERO TO PERC-CRITERIA-ENTRY(8).
029200     IF PERISK-HORMONE-USE-YES
029300         MOVE 1 TO PERC-CRITERIA-ENTRY(8).
029400 310-EXIT.
029500     EXIT.
029600
029700 320-SUM-PERC-TABLE.
029800     ADD PERC-CRITERIA-ENTRY(PERC-IDX) TO WORK-PERC-COUNT.
029900 320-EXIT.
030000     EXIT.
