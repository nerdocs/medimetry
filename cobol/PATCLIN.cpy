000100******************************************************************
000200*    PATCLIN.CPY                                                 *
000300*    PATIENT MEASUREMENT RECORD - ONE PER PATIENT ENCOUNTER      *
000400*    BUILT BY THE NURSING-STATION VITALS/LABS FEED FOR THE       *
000500*    NIGHTLY CLINICAL-CALCULATION RUN (SEE CLNDRIV)               *
000600*                                                                *
000700*    052203  RMS ORIGINAL LAYOUT FOR CLINICAL SCORING ENGINE     *
000800*    091404  RMS ADDED RACE FOR MDRD/CKD-EPI RACE COEFFICIENT    *
000900*    061709  KAP ADDED 15TH (SPARE) CLINICAL FLAG PER DBA REQ    *
001000*                TICKET CLN-0147                                *
001100******************************************************************
001200 01  PATIENT-CLINICAL-REC.
001300     05  PC-PATIENT-ID               PIC X(08).
001400     05  PC-SEX                      PIC X(01).
001500         88  PC-SEX-MALE             VALUE "M".
001600         88  PC-SEX-FEMALE           VALUE "F".
001700         88  PC-SEX-DIVERSE          VALUE "D".
001800     05  PC-BIRTH-DATE               PIC 9(08).
001900     05  PC-BIRTH-DATE-R REDEFINES PC-BIRTH-DATE.
002000         10  PC-BIRTH-YYYY           PIC 9(04).
002100         10  PC-BIRTH-MM             PIC 9(02).
002200         10  PC-BIRTH-DD             PIC 9(02).
002300     05  PC-AS-OF-DATE               PIC 9(08).
002400     05  PC-AS-OF-DATE-R REDEFINES PC-AS-OF-DATE.
002500         10  PC-ASOF-YYYY            PIC 9(04).
002600         10  PC-ASOF-MM              PIC 9(02).
002700         10  PC-ASOF-DD              PIC 9(02).
002800     05  PC-RACE                     PIC X(01).
002900         88  PC-RACE-AFRICAN-AMER    VALUE "A".
003000         88  PC-RACE-EUROPEAN        VALUE "E".
003100         88  PC-RACE-OTHER           VALUE "O".
003200     05  PC-WEIGHT-KG                PIC 9(03)V9(02).
003300     05  PC-HEIGHT-CM                PIC 9(03)V9(01).
003400     05  PC-SYSTOLIC-BP              PIC 9(03).
003500     05  PC-DIASTOLIC-BP             PIC 9(03).
003600     05  PC-HEART-RATE               PIC 9(03).
003700     05  PC-QT-INTERVAL-MS           PIC 9(03)V9(01).
003800     05  PC-CREATININE               PIC 9(02)V9(02).
003900     05  PC-TOTAL-CALCIUM            PIC 9(02)V9(02).
004000     05  PC-ALBUMIN                  PIC 9(01)V9(02).
004100     05  PC-BILIRUBIN                PIC 9(02)V9(02).
004200     05  PC-INR                      PIC 9(01)V9(02).
004300     05  PC-O2-SATURATION            PIC 9(03)V9(01).
004400     05  PC-GCS-EYE                  PIC 9(01).
004500     05  PC-GCS-VERBAL               PIC 9(01).
004600     05  PC-GCS-MOTOR                PIC 9(01).
004700     05  PC-ASCITES                  PIC X(01).
004800         88  PC-ASCITES-NONE         VALUE "N".
004900         88  PC-ASCITES-SLIGHT       VALUE "S".
005000         88  PC-ASCITES-MODERATE     VALUE "M".
005100     05  PC-ENCEPHALOPATHY           PIC X(01).
005200         88  PC-ENCEPH-NONE          VALUE "N".
005300         88  PC-ENCEPH-GRADE-1-2     VALUE "1".
005400         88  PC-ENCEPH-GRADE-3-4     VALUE "3".
005500******************************************************************
005600*   THE 15 CLINICAL FLAGS - KEPT AS INDIVIDUAL Y/N BYTES BECAUSE *
005700*   THAT IS HOW THEY ARRIVE OFF THE NURSING-STATION FEED; SEE    *
005800*   THE PC-CLIN-FLAG-TABLE REDEFINITION BELOW FOR RULE UNITS     *
005900*   THAT NEED TO WALK THEM AS A TABLE (PERISK).                  *
006000******************************************************************
006100     05  PC-CLINICAL-FLAGS.
006200         10  PC-FLAG-CHF                  PIC X(01).
006300             88  PC-CHF-YES              VALUE "Y".
006400         10  PC-FLAG-HYPERTENSION         PIC X(01).
006500             88  PC-HYPERTENSION-YES     VALUE "Y".
006600         10  PC-FLAG-DIABETES             PIC X(01).
006700             88  PC-DIABETES-YES         VALUE "Y".
006800         10  PC-FLAG-VASCULAR-DISEASE     PIC X(01).
006900             88  PC-VASCULAR-YES         VALUE "Y".
007000         10  PC-FLAG-STROKE-TIA           PIC X(01).
007100             88  PC-STROKE-TIA-YES       VALUE "Y".
007200         10  PC-FLAG-PRIOR-PE-DVT         PIC X(01).
007300             88  PC-PRIOR-PE-DVT-YES     VALUE "Y".
007400         10  PC-FLAG-RECENT-SURGERY       PIC X(01).
007500             88  PC-RECENT-SURGERY-YES   VALUE "Y".
007600         10  PC-FLAG-HEMOPTYSIS           PIC X(01).
007700             88  PC-HEMOPTYSIS-YES       VALUE "Y".
007800         10  PC-FLAG-ACTIVE-CANCER        PIC X(01).
007900             88  PC-ACTIVE-CANCER-YES    VALUE "Y".
008000         10  PC-FLAG-UNILAT-LEG-PAIN      PIC X(01).
008100             88  PC-UNILAT-LEG-PAIN-YES  VALUE "Y".
008200         10  PC-FLAG-UNILAT-LEG-EDEMA     PIC X(01).
008300             88  PC-UNILAT-LEG-EDEMA-YES VALUE "Y".
008400         10  PC-FLAG-PALPATION-PAIN       PIC X(01).
008500             88  PC-PALPATION-PAIN-YES   VALUE "Y".
008600         10  PC-FLAG-UNILAT-LEG-SWELL     PIC X(01).
008700             88  PC-UNILAT-LEG-SWELL-YES VALUE "Y".
008800         10  PC-FLAG-HORMONE-USE          PIC X(01).
008900             88  PC-HORMONE-USE-YES      VALUE "Y".
009000         10  PC-FLAG-SPARE-15             PIC X(01).
009100     05  PC-CLIN-FLAG-TABLE REDEFINES PC-CLINICAL-FLAGS.
009200         10  PC-FLAG-ENTRY OCCURS 15 TIMES
009300                           INDEXED BY PC-FLAG-IDX
009400                           PIC X(01).
009500     05  FILLER                      PIC X(10) VALUE SPACES.
