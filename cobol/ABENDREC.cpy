000100******************************************************************
000200*    ABENDREC.CPY                                                *
000300*    SHOP-STANDARD ABEND/DIAGNOSTIC DUMP LINE                    *
000400*    COPIED INTO ANY BATCH PROGRAM THAT WRITES TO SYSOUT ON A    *
000500*    FATAL CONDITION, SO OPERATIONS SEES THE SAME 130-COL LINE   *
000600*    NO MATTER WHICH JOB STEP BLEW UP.                           *
000700*                                                                *
000800*    070691  JS  ORIGINAL SHOP COPYBOOK                          *
000900*    031597  TGD BUMPED ACTUAL-VAL/EXPECTED-VAL TO X(15) SO      *
001000*                CLINICAL IDENTIFIERS FIT WITHOUT TRUNCATION     *
001100******************************************************************
001200 01  ABEND-REC.
001300     05  ABEND-TAG                  PIC X(10) VALUE "**ABEND** ".
001400     05  PARA-NAME                   PIC X(32) VALUE SPACES.
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001600     05  ABEND-REASON                PIC X(40) VALUE SPACES.
001700     05  FILLER                      PIC X(01) VALUE SPACE.
001800     05  EXPECTED-VAL                PIC X(15) VALUE SPACES.
001900     05  FILLER                      PIC X(01) VALUE SPACE.
002000     05  ACTUAL-VAL                  PIC X(15) VALUE SPACES.
002100     05  FILLER                      PIC X(14) VALUE SPACES.
002200 01  ZERO-VAL                        PIC S9(1) COMP VALUE 0.
002300 01  ONE-VAL                         PIC S9(1) COMP VALUE 1.
